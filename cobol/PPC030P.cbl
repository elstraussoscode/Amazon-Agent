000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC030P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               04/04/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC030P
000220*    OBJETIVO ...: Apuracao do resumo do lote - concilia os
000230*                  arquivos de alteracao de palavra-chave e de
000240*                  lance, reapura o arquivo de termos de busca
000250*                  para estimar o impacto financeiro e imprime o
000260*                  relatorio-resumo da otimizacao, incluindo as
000270*                  recomendacoes de posicionamento do PPC022P.
000280*----------------------------------------------------------------*
000290*    ALTERACOES
000300*    04/04/1985 RJA CRIACAO DO PROGRAMA
000310*    14/08/1988 LMS ACRESCIDA A SECAO 4 (POSICIONAMENTOS), RELENDO
000320*               O ARQUIVO GRAVADO PELO PPC022P
000330*    09/02/1991 RJA ESTIMATIVA DE IMPACTO PASSOU A ACUMULAR O
000340*               GASTO POR PALAVRA-CHAVE ALTERADA NUMA UNICA
000350*               PASSADA NO ARQUIVO DE TERMOS DE BUSCA, EM VEZ DE
000360*               RELER O ARQUIVO UMA VEZ PARA CADA LANCE ALTERADO
000370*    30/07/1995 LMS CORRIGIDO CALCULO DA ECONOMIA ESTIMADA - SO
000380*               ENTRAM OS LANCES COM REDUCAO (CHANGE-PCT NEGATIVO)
000390*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000400*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000410*----------------------------------------------------------------*
000420*================================================================*
000430 ENVIRONMENT                     DIVISION.
000440*================================================================*
000450
000460*----------------------------------------------------------------*
000470 CONFIGURATION                   SECTION.
000480*----------------------------------------------------------------*
000490 SPECIAL-NAMES.
000500     C01                          IS TOP-OF-FORM.
000510
000520*----------------------------------------------------------------*
000530 INPUT-OUTPUT                    SECTION.
000540*----------------------------------------------------------------*
000550 FILE-CONTROL.
000560
000570* Arquivo de termos de busca (reapurado nesta 3a. passada)
000580     COPY PPCSTFC.
000590
000600* Arquivo de alteracoes de palavra-chave (relido)
000610     COPY PPCKCFC.
000620
000630* Arquivo de alteracoes de lance (relido)
000640     COPY PPCBCFC.
000650
000660* Arquivo de recomendacao de posicionamento (relido)
000670     COPY PPCPLFC.
000680
000690* Relatorio-resumo da otimizacao (saida)
000700     COPY PPCSUFC.
000710
000720*================================================================*
000730 DATA                            DIVISION.
000740*================================================================*
000750 FILE                            SECTION.
000760
000770* Arquivo de termos de busca
000780     COPY PPCSTFD.
000790
000800* Arquivo de alteracoes de palavra-chave
000810     COPY PPCKCFD.
000820
000830* Arquivo de alteracoes de lance
000840     COPY PPCBCFD.
000850
000860* Arquivo de recomendacao de posicionamento
000870     COPY PPCPLFD.
000880
000890* Relatorio-resumo da otimizacao
000900     COPY PPCSUFD.
000910
000920*----------------------------------------------------------------*
000930 WORKING-STORAGE                 SECTION.
000940*----------------------------------------------------------------*
000950* Campos de uso comum entre os programas do lote
000960     COPY PPC000W.
000970
000980*----------------------------------------------------------------*
000990* Tabela de palavras-chave pausadas, carregada a partir do
001000* arquivo gravado pelo PPC011P.
001010*----------------------------------------------------------------*
001020 01  W030-TABELA-PAUSADAS.
001030     05  W030-QTDE-PAUSADAS      PIC 9(05).
001040     05  W030-PALAVRA-PAUSADA    OCCURS 3000 TIMES
001050                                 INDEXED BY W030-IDX-PAU
001060                                 PIC X(40).
001070
001080*----------------------------------------------------------------*
001090* Tabela de palavras-chave com lance alterado, carregada a partir
001100* do arquivo gravado pelo PPC012P, com o percentual de alteracao
001110* e o acumulo de gasto de termos de busca daquela palavra-chave.
001120*----------------------------------------------------------------*
001130 01  W030-TABELA-LANCES.
001140     05  W030-QTDE-LANCES        PIC 9(05).
001150     05  W030-LANCE-OCORR        OCCURS 3000 TIMES
001160                                 INDEXED BY W030-IDX-LAN.
001170         10  W030-LANCE-KEYWORD      PIC X(40).
001180         10  W030-LANCE-PCT          PIC S9(03)V99.
001190
001200 01  W030-INDICADORES-AUX.
001210     05  W030-PAUSADA-FLAG       PIC X(01)      VALUE "N".
001220         88  W030-E-PAUSADA                     VALUE "Y".
001230     05  W030-LANCE-FLAG         PIC X(01)      VALUE "N".
001240         88  W030-E-ACHOU-LANCE                 VALUE "Y".
001250     05  FILLER                  PIC X(10)      VALUE SPACES.
001260
001270 01  FILLER                  REDEFINES W030-INDICADORES-AUX
001280                             PIC X(12).
001290
001300*----------------------------------------------------------------*
001310* Contadores e somatorios acumulados nas tres passadas de apuracao
001320* (KC - palavras, BC - lances, ST - termos de busca).
001330*----------------------------------------------------------------*
001340 01  W030-AREA-ACUMULADORES.
001350     05  W030-SOMA-ACOS-PAUSADAS PIC S9(09)V9999 VALUE ZERO.
001360     05  W030-QTDE-ACOS-PAUSADAS PIC 9(07)      VALUE ZERO.
001370     05  W030-SOMA-PCT-INCREASE  PIC S9(09)V99  VALUE ZERO.
001380     05  W030-QTDE-INCREASE      PIC 9(07)      VALUE ZERO.
001390     05  W030-SOMA-PCT-DECREASE  PIC S9(09)V99  VALUE ZERO.
001400     05  W030-QTDE-DECREASE      PIC 9(07)      VALUE ZERO.
001410     05  W030-SPEND-ATUAL        PIC S9(09)V99  VALUE ZERO.
001420     05  W030-SALES-ATUAL        PIC S9(09)V99  VALUE ZERO.
001430     05  W030-SPEND-PAUSADO      PIC S9(09)V99  VALUE ZERO.
001440     05  W030-SALES-PAUSADO      PIC S9(09)V99  VALUE ZERO.
001450     05  W030-IMPACTO-LANCE      PIC S9(09)V99  VALUE ZERO.
001460     05  W030-ECONOMIA-DECREASE  PIC S9(09)V99  VALUE ZERO.
001470     05  W030-SPEND-NOVO         PIC S9(09)V99  VALUE ZERO.
001480     05  W030-SALES-NOVO         PIC S9(09)V99  VALUE ZERO.
001490     05  W030-SOMA-ACOS-TODAS    PIC S9(09)V9999 VALUE ZERO.
001500     05  W030-QTDE-ACOS-TODAS    PIC 9(07)      VALUE ZERO.
001510     05  FILLER                  PIC X(10)      VALUE SPACES.
001520
001530*----------------------------------------------------------------*
001540* Campos finais do resumo, na forma em que vao para o relatorio.
001550*----------------------------------------------------------------*
001560 01  W030-REGISTRO-RESUMO.
001570     05  SU-TOTAL-ANALYZED        PIC 9(07)     VALUE ZERO.
001580     05  SU-PAUSE-COUNT           PIC 9(07)     VALUE ZERO.
001590     05  SU-KEEP-COUNT            PIC 9(07)     VALUE ZERO.
001600     05  SU-BIDS-ADJUSTED         PIC 9(07)     VALUE ZERO.
001610     05  SU-BIDS-INCREASED        PIC 9(07)     VALUE ZERO.
001620     05  SU-BIDS-DECREASED        PIC 9(07)     VALUE ZERO.
001630     05  SU-AVG-PAUSE-ACOS        PIC 9(03)V99  VALUE ZERO.
001640     05  SU-AVG-BID-INCREASE      PIC S9(03)V99 VALUE ZERO.
001650     05  SU-AVG-BID-DECREASE      PIC S9(03)V99 VALUE ZERO.
001660     05  SU-ACOS-REDUCTION        PIC S9(03)V99 VALUE ZERO.
001670     05  SU-COST-SAVING           PIC 9(07)V99  VALUE ZERO.
001680     05  SU-EFFICIENCY-IMPROVEMENT PIC S9(03)V99 VALUE ZERO.
001690     05  FILLER                  PIC X(10)       VALUE SPACES.
001700
001710*----------------------------------------------------------------*
001720* Campos de calculo intermediario usados na apuracao do impacto.
001730*----------------------------------------------------------------*
001740 01  W030-AREA-CALCULO.
001750     05  W030-ACOS-ATUAL-FRACAO  PIC S9(05)V9999 VALUE ZERO.
001760     05  W030-ACOS-NOVO-FRACAO   PIC S9(05)V9999 VALUE ZERO.
001770     05  W030-MEDIA-ACOS-TODAS   PIC S9(05)V9999 VALUE ZERO.
001780     05  W030-PCT-ABSOLUTO       PIC S9(03)V99   VALUE ZERO.
001790     05  FILLER                  PIC X(10)       VALUE SPACES.
001800
001810*----------------------------------------------------------------*
001820* Linhas de impressao do relatorio-resumo, no padrao de
001830* cabecalho/secao/detalhe/rodape ja usado nos demais relatorios.
001840*----------------------------------------------------------------*
001850 01  W030-TRACOS-1               PIC X(132) VALUE ALL "=".
001860 01  W030-TRACOS-2               PIC X(132) VALUE ALL "-".
001870
001880 01  W030-CAB-01.
001890     05  FILLER                  PIC X(50)
001900         VALUE "RELATORIO RESUMO DE OTIMIZACAO DE CAMPANHAS PPC".
001910     05  FILLER                  PIC X(82)  VALUE SPACES.
001920
001930 01  W030-CAB-02.
001940     05  FILLER                  PIC X(10)  VALUE "CLIENTE...".
001950     05  W030-CAB-02-CLIENTE     PIC X(30).
001960     05  FILLER                  PIC X(08)  VALUE SPACES.
001970     05  FILLER                  PIC X(18)  VALUE "ACOS ALVO EFETIVO.".
001980     05  W030-CAB-02-ALVO        PIC ZZ9.99.
001990     05  FILLER                  PIC X(03)  VALUE " % ".
002000     05  FILLER                  PIC X(61)  VALUE SPACES.
002010
002020 01  W030-SEC-01                 PIC X(132)
002030     VALUE "SECAO 1 - CONTAGENS DE PALAVRAS-CHAVE E LANCES".
002040
002050 01  W030-DET-01.
002060     05  FILLER                  PIC X(20)  VALUE "ANALISADAS........:".
002070     05  W030-DET-01-ANAL        PIC ZZZ,ZZ9.
002080     05  FILLER                  PIC X(06)  VALUE SPACES.
002090     05  FILLER                  PIC X(14)  VALUE "PAUSADAS.....:".
002100     05  W030-DET-01-PAUSE       PIC ZZZ,ZZ9.
002110     05  FILLER                  PIC X(06)  VALUE SPACES.
002120     05  FILLER                  PIC X(14)  VALUE "MANTIDAS.....:".
002130     05  W030-DET-01-KEEP        PIC ZZZ,ZZ9.
002140     05  FILLER                  PIC X(44)  VALUE SPACES.
002150
002160 01  W030-DET-01B.
002170     05  FILLER                  PIC X(20)  VALUE "LANCES AJUSTADOS...:".
002180     05  W030-DET-01B-ADJ        PIC ZZZ,ZZ9.
002190     05  FILLER                  PIC X(06)  VALUE SPACES.
002200     05  FILLER                  PIC X(14)  VALUE "AUMENTADOS...:".
002210     05  W030-DET-01B-INC        PIC ZZZ,ZZ9.
002220     05  FILLER                  PIC X(06)  VALUE SPACES.
002230     05  FILLER                  PIC X(14)  VALUE "REDUZIDOS....:".
002240     05  W030-DET-01B-DEC        PIC ZZZ,ZZ9.
002250     05  FILLER                  PIC X(44)  VALUE SPACES.
002260
002270 01  W030-SEC-02                 PIC X(132)
002280     VALUE "SECAO 2 - MEDIAS".
002290
002300 01  W030-DET-02.
002310     05  FILLER                  PIC X(22) VALUE "ACOS MEDIO PAUSADAS..:".
002320     05  W030-DET-02-ACOS        PIC ZZ9.99.
002330     05  FILLER                  PIC X(10) VALUE " %        ".
002340     05  FILLER                  PIC X(22) VALUE "AUMENTO MEDIO LANCE..:".
002350     05  W030-DET-02-INC         PIC -ZZ9.99.
002360     05  FILLER                  PIC X(01) VALUE "%".
002370     05  FILLER                  PIC X(24)
002380         VALUE "  REDUCAO MEDIA LANCE..:".
002390     05  W030-DET-02-DEC         PIC -ZZ9.99.
002400     05  FILLER                  PIC X(22) VALUE "%".
002410
002420 01  W030-SEC-03                 PIC X(132)
002430     VALUE "SECAO 3 - IMPACTO ESTIMADO DA OTIMIZACAO".
002440
002450 01  W030-DET-03.
002460     05  FILLER                  PIC X(24)
002470         VALUE "REDUCAO PROJ. DE ACOS..:".
002480     05  W030-DET-03-RED         PIC -ZZ9.99.
002490     05  FILLER                  PIC X(08) VALUE " P.P.   ".
002500     05  FILLER                  PIC X(24)
002510         VALUE "ECONOMIA ESTIMADA......:".
002520     05  W030-DET-03-ECO         PIC ZZZ,ZZ9.99.
002530     05  FILLER                  PIC X(14) VALUE SPACES.
002540
002550 01  W030-DET-03B.
002560     05  FILLER                  PIC X(24)
002570         VALUE "GANHO DE EFICIENCIA....:".
002580     05  W030-DET-03B-EFI        PIC -ZZ9.99.
002590     05  FILLER                  PIC X(01) VALUE "%".
002600     05  FILLER                  PIC X(83) VALUE SPACES.
002610
002620 01  W030-SEC-04                 PIC X(132)
002630     VALUE "SECAO 4 - RECOMENDACOES DE POSICIONAMENTO".
002640
002650 01  W030-SEC-04B                PIC X(132)
002660     VALUE "CAMPANHA             POSICIONAMENTO           "
002670          "  ATUAL% RECOM%    RPC  MINRPC BASECPC".
002680
002690 01  W030-DET-04.
002700     05  W030-DET-04-CAMP        PIC X(20).
002710     05  FILLER                  PIC X(02) VALUE SPACES.
002720     05  W030-DET-04-POSIC       PIC X(30).
002730     05  FILLER                  PIC X(02) VALUE SPACES.
002740     05  W030-DET-04-ATUAL       PIC ZZ9.9.
002750     05  FILLER                  PIC X(02) VALUE SPACES.
002760     05  W030-DET-04-RECOM       PIC ZZ9.9.
002770     05  FILLER                  PIC X(02) VALUE SPACES.
002780     05  W030-DET-04-RPC         PIC ZZ9.9999.
002790     05  FILLER                  PIC X(02) VALUE SPACES.
002800     05  W030-DET-04-MINRPC      PIC ZZ9.9999.
002810     05  FILLER                  PIC X(02) VALUE SPACES.
002820     05  W030-DET-04-BASECPC     PIC ZZ9.9999.
002830     05  FILLER                  PIC X(12) VALUE SPACES.
002840
002850 01  W030-DET-04-GESAMT.
002860     05  FILLER                  PIC X(20) VALUE "   TOTAL DA CAMPANHA".
002870     05  FILLER                  PIC X(03) VALUE SPACES.
002880     05  W030-GES-CLICKS         PIC ZZZ,ZZZ,ZZ9.
002890     05  FILLER                  PIC X(02) VALUE " C".
002900     05  W030-GES-SPEND          PIC ZZZ,ZZZ,ZZ9.99.
002910     05  FILLER                  PIC X(02) VALUE " $".
002920     05  W030-GES-SALES          PIC ZZZ,ZZZ,ZZ9.99.
002930     05  FILLER                  PIC X(02) VALUE " $".
002940     05  W030-GES-ACOS           PIC ZZZ9.99.
002950     05  FILLER                  PIC X(02) VALUE " %".
002960     05  W030-GES-RPC            PIC ZZZ9.9999.
002970     05  FILLER                  PIC X(02) VALUE SPACES.
002980     05  W030-GES-CPCALVO        PIC ZZZ9.9999.
002990     05  FILLER                  PIC X(10) VALUE SPACES.
003000
003010*----------------------------------------------------------------*
003020 LINKAGE                         SECTION.
003030*----------------------------------------------------------------*
003040     COPY PPC000L.
003050
003060*================================================================*
003070 PROCEDURE                       DIVISION USING LK-BLOCO-CONFIGURACAO.
003080*================================================================*
003090
003100*----------------------------------------------------------------*
003110*    ROTINA PRINCIPAL - APURACAO DO RESUMO DO LOTE.              *
003120*----------------------------------------------------------------*
003130 0000-INICIO                     SECTION.
003140*----------------------------------------------------------------*
003150     INITIALIZE W-QTDE-LIDOS
003160                W-QTDE-GRAVADOS
003170                W-QTDE-REJEITADOS
003180                W030-TABELA-PAUSADAS
003190                W030-TABELA-LANCES
003200                W030-AREA-ACUMULADORES
003210
003220     PERFORM 1000-APURAR-PALAVRAS   THRU 1000-99-FIM
003230     PERFORM 2000-APURAR-LANCES     THRU 2000-99-FIM
003240     PERFORM 3000-APURAR-IMPACTO    THRU 3000-99-FIM
003250     PERFORM 4000-CALCULAR-METRICAS THRU 4000-99-FIM
003260
003270     PERFORM 7610-ABRIR-SAIDA-RESUMO
003280     IF  FS-OK
003290         PERFORM 5000-IMPRIMIR-SECOES-1-A-3 THRU 5000-99-FIM
003300         PERFORM 6000-IMPRIMIR-POSICIONAMENTOS THRU 6000-99-FIM
003310         PERFORM 7690-FECHAR-RESUMO
003320     END-IF
003330     GOBACK.
003340
003350*----------------------------------------------------------------*
003360 0000-99-FIM.                    EXIT.
003370*----------------------------------------------------------------*
003380
003390*----------------------------------------------------------------*
003400*    1A. PASSADA - ARQUIVO DE ALTERACOES DE PALAVRA-CHAVE.       *
003410*----------------------------------------------------------------*
003420 1000-APURAR-PALAVRAS            SECTION.
003430*----------------------------------------------------------------*
003440     PERFORM 7320-ABRIR-ENTRADA-ALT-PALAVRA
003450     IF  FS-OK
003460         PERFORM 7350-LER-PROX-ALT-PALAVRA
003470         PERFORM 1010-TRATAR-ALT-PALAVRA THRU 1010-99-FIM
003480             UNTIL FS-FIM
003490         PERFORM 7390-FECHAR-ALT-PALAVRA
003500     END-IF.
003510
003520*----------------------------------------------------------------*
003530 1000-99-FIM.                    EXIT.
003540*----------------------------------------------------------------*
003550
003560*----------------------------------------------------------------*
003570 1010-TRATAR-ALT-PALAVRA         SECTION.
003580*----------------------------------------------------------------*
003590     IF  KC-ACTION EQUAL "PAUSE"
003600         ADD 1                   TO SU-PAUSE-COUNT
003610         IF  W030-QTDE-PAUSADAS LESS 3000
003620             ADD 1                TO W030-QTDE-PAUSADAS
003630             SET W030-IDX-PAU     TO W030-QTDE-PAUSADAS
003640             MOVE KC-KEYWORD      TO W030-PALAVRA-PAUSADA (W030-IDX-PAU)
003650         END-IF
003660         IF  KC-ACOS-PRESENTE
003670             ADD KC-ACOS          TO W030-SOMA-ACOS-PAUSADAS
003680             ADD 1                TO W030-QTDE-ACOS-PAUSADAS
003690         END-IF
003700     ELSE
003710         ADD 1                   TO SU-KEEP-COUNT
003720     END-IF
003730
003740     PERFORM 7350-LER-PROX-ALT-PALAVRA.
003750
003760*----------------------------------------------------------------*
003770 1010-99-FIM.                    EXIT.
003780*----------------------------------------------------------------*
003790
003800*----------------------------------------------------------------*
003810*    2A. PASSADA - ARQUIVO DE ALTERACOES DE LANCE.                *
003820*----------------------------------------------------------------*
003830 2000-APURAR-LANCES              SECTION.
003840*----------------------------------------------------------------*
003850     PERFORM 7420-ABRIR-ENTRADA-ALT-LANCE
003860     IF  FS-OK
003870         PERFORM 7450-LER-PROX-ALT-LANCE
003880         PERFORM 2010-TRATAR-ALT-LANCE THRU 2010-99-FIM
003890             UNTIL FS-FIM
003900         PERFORM 7490-FECHAR-ALT-LANCE
003910     END-IF.
003920
003930*----------------------------------------------------------------*
003940 2000-99-FIM.                    EXIT.
003950*----------------------------------------------------------------*
003960
003970*----------------------------------------------------------------*
003980 2010-TRATAR-ALT-LANCE           SECTION.
003990*----------------------------------------------------------------*
004000     ADD 1                       TO SU-BIDS-ADJUSTED
004010
004020     IF  BC-CHANGE-PCT GREATER ZERO
004030         ADD 1                   TO SU-BIDS-INCREASED
004040         ADD BC-CHANGE-PCT       TO W030-SOMA-PCT-INCREASE
004050         ADD 1                   TO W030-QTDE-INCREASE
004060     ELSE
004070         IF  BC-CHANGE-PCT LESS ZERO
004080             ADD 1               TO SU-BIDS-DECREASED
004090             ADD BC-CHANGE-PCT   TO W030-SOMA-PCT-DECREASE
004100             ADD 1               TO W030-QTDE-DECREASE
004110         END-IF
004120     END-IF
004130
004140     IF  W030-QTDE-LANCES LESS 3000
004150         ADD 1                   TO W030-QTDE-LANCES
004160         SET W030-IDX-LAN        TO W030-QTDE-LANCES
004170         MOVE BC-KEYWORD         TO W030-LANCE-KEYWORD (W030-IDX-LAN)
004180         MOVE BC-CHANGE-PCT      TO W030-LANCE-PCT (W030-IDX-LAN)
004190     END-IF
004200
004210     PERFORM 7450-LER-PROX-ALT-LANCE.
004220
004230*----------------------------------------------------------------*
004240 2010-99-FIM.                    EXIT.
004250*----------------------------------------------------------------*
004260
004270*----------------------------------------------------------------*
004280*    3A. PASSADA - REAPURACAO DO ARQUIVO DE TERMOS DE BUSCA.      *
004290*----------------------------------------------------------------*
004300 3000-APURAR-IMPACTO             SECTION.
004310*----------------------------------------------------------------*
004320     PERFORM 7110-ABRIR-ARQ-TERMO-BUSCA
004330     IF  FS-OK
004340         PERFORM 7150-LER-PROX-TERMO-BUSCA
004350         PERFORM 3010-TRATAR-TERMO-BUSCA THRU 3010-99-FIM
004360             UNTIL FS-FIM
004370         PERFORM 7190-FECHAR-ARQ-TERMO-BUSCA
004380     END-IF.
004390
004400*----------------------------------------------------------------*
004410 3000-99-FIM.                    EXIT.
004420*----------------------------------------------------------------*
004430
004440*----------------------------------------------------------------*
004450 3010-TRATAR-TERMO-BUSCA         SECTION.
004460*----------------------------------------------------------------*
004470     IF  ST-CLICKS NUMERIC
004480         ADD 1                   TO SU-TOTAL-ANALYZED
004490         ADD ST-SPEND             TO W030-SPEND-ATUAL
004500         ADD ST-SALES             TO W030-SALES-ATUAL
004510
004520         IF  ST-ACOS-PRESENTE
004530             ADD ST-ACOS          TO W030-SOMA-ACOS-TODAS
004540             ADD 1                TO W030-QTDE-ACOS-TODAS
004550         END-IF
004560
004570         PERFORM 3100-VERIFICAR-PAUSADA
004580         IF  W030-E-PAUSADA
004590             ADD ST-SPEND         TO W030-SPEND-PAUSADO
004600             ADD ST-SALES         TO W030-SALES-PAUSADO
004610         END-IF
004620
004630         PERFORM 3200-VERIFICAR-LANCE
004640         IF  W030-E-ACHOU-LANCE
004650             COMPUTE W030-IMPACTO-LANCE ROUNDED =
004660                     W030-IMPACTO-LANCE +
004670                     (ST-SPEND * W030-LANCE-PCT (W030-IDX-LAN) / 100)
004680             IF  W030-LANCE-PCT (W030-IDX-LAN) LESS ZERO
004690                 COMPUTE W030-PCT-ABSOLUTO ROUNDED =
004700                         W030-LANCE-PCT (W030-IDX-LAN) * -1
004710                 COMPUTE W030-ECONOMIA-DECREASE ROUNDED =
004720                         W030-ECONOMIA-DECREASE +
004730                         (ST-SPEND * W030-PCT-ABSOLUTO / 100)
004740             END-IF
004750         END-IF
004760     ELSE
004770         ADD 1                   TO W-QTDE-REJEITADOS
004780     END-IF
004790
004800     PERFORM 7150-LER-PROX-TERMO-BUSCA.
004810
004820*----------------------------------------------------------------*
004830 3010-99-FIM.                    EXIT.
004840*----------------------------------------------------------------*
004850
004860*----------------------------------------------------------------*
004870 3100-VERIFICAR-PAUSADA          SECTION.
004880*----------------------------------------------------------------*
004890     MOVE "N"                    TO W030-PAUSADA-FLAG
004900     IF  W030-QTDE-PAUSADAS GREATER ZERO
004910         SET W030-IDX-PAU        TO 1
004920         SEARCH W030-PALAVRA-PAUSADA VARYING W030-IDX-PAU
004930             AT END
004940                 CONTINUE
004950             WHEN ST-KEYWORD EQUAL W030-PALAVRA-PAUSADA (W030-IDX-PAU)
004960                 MOVE "Y"         TO W030-PAUSADA-FLAG
004970         END-SEARCH
004980     END-IF.
004990
005000*----------------------------------------------------------------*
005010 3100-99-FIM.                    EXIT.
005020*----------------------------------------------------------------*
005030
005040*----------------------------------------------------------------*
005050 3200-VERIFICAR-LANCE            SECTION.
005060*----------------------------------------------------------------*
005070     MOVE "N"                    TO W030-LANCE-FLAG
005080     IF  W030-QTDE-LANCES GREATER ZERO
005090         SET W030-IDX-LAN        TO 1
005100         SEARCH W030-LANCE-OCORR VARYING W030-IDX-LAN
005110             AT END
005120                 CONTINUE
005130             WHEN ST-KEYWORD EQUAL W030-LANCE-KEYWORD (W030-IDX-LAN)
005140                 MOVE "Y"         TO W030-LANCE-FLAG
005150         END-SEARCH
005160     END-IF.
005170
005180*----------------------------------------------------------------*
005190 3200-99-FIM.                    EXIT.
005200*----------------------------------------------------------------*
005210
005220*----------------------------------------------------------------*
005230*    CALCULO DAS METRICAS FINAIS DO RESUMO.                      *
005240*----------------------------------------------------------------*
005250 4000-CALCULAR-METRICAS          SECTION.
005260*----------------------------------------------------------------*
005270     IF  W030-QTDE-ACOS-PAUSADAS GREATER ZERO
005280         COMPUTE SU-AVG-PAUSE-ACOS ROUNDED =
005290                 W030-SOMA-ACOS-PAUSADAS / W030-QTDE-ACOS-PAUSADAS
005300     END-IF
005310
005320     IF  W030-QTDE-INCREASE GREATER ZERO
005330         COMPUTE SU-AVG-BID-INCREASE ROUNDED =
005340                 W030-SOMA-PCT-INCREASE / W030-QTDE-INCREASE
005350     END-IF
005360
005370     IF  W030-QTDE-DECREASE GREATER ZERO
005380         COMPUTE SU-AVG-BID-DECREASE ROUNDED =
005390                 W030-SOMA-PCT-DECREASE / W030-QTDE-DECREASE
005400     END-IF
005410
005420     COMPUTE W030-SPEND-NOVO ROUNDED =
005430             W030-SPEND-ATUAL - W030-SPEND-PAUSADO +
005440             W030-IMPACTO-LANCE
005450     COMPUTE W030-SALES-NOVO ROUNDED =
005460             W030-SALES-ATUAL - W030-SALES-PAUSADO
005470
005480     PERFORM 4100-CALCULAR-REDUCAO-ACOS THRU 4100-99-FIM
005490
005500     COMPUTE SU-COST-SAVING ROUNDED =
005510             W030-SPEND-PAUSADO + W030-ECONOMIA-DECREASE
005520
005530     PERFORM 4200-CALCULAR-EFICIENCIA THRU 4200-99-FIM.
005540
005550*----------------------------------------------------------------*
005560 4000-99-FIM.                    EXIT.
005570*----------------------------------------------------------------*
005580
005590*----------------------------------------------------------------*
005600 4100-CALCULAR-REDUCAO-ACOS      SECTION.
005610*----------------------------------------------------------------*
005620     MOVE ZERO                   TO SU-ACOS-REDUCTION
005630     IF  W030-SALES-NOVO NOT EQUAL ZERO
005640         IF  W030-SALES-ATUAL NOT EQUAL ZERO
005650             IF  W030-SPEND-NOVO NOT LESS ZERO
005660                 COMPUTE W030-ACOS-ATUAL-FRACAO ROUNDED =
005670                         W030-SPEND-ATUAL / W030-SALES-ATUAL
005680                 COMPUTE W030-ACOS-NOVO-FRACAO ROUNDED =
005690                         W030-SPEND-NOVO / W030-SALES-NOVO
005700                 COMPUTE SU-ACOS-REDUCTION ROUNDED =
005710                         (W030-ACOS-ATUAL-FRACAO -
005720                          W030-ACOS-NOVO-FRACAO) * 100
005730             END-IF
005740         END-IF
005750     END-IF.
005760
005770*----------------------------------------------------------------*
005780 4100-99-FIM.                    EXIT.
005790*----------------------------------------------------------------*
005800
005810*----------------------------------------------------------------*
005820 4200-CALCULAR-EFICIENCIA        SECTION.
005830*----------------------------------------------------------------*
005840     IF  W030-QTDE-ACOS-TODAS GREATER ZERO
005850         COMPUTE W030-MEDIA-ACOS-TODAS ROUNDED =
005860                 W030-SOMA-ACOS-TODAS / W030-QTDE-ACOS-TODAS
005870     ELSE
005880         MOVE ZERO                TO W030-MEDIA-ACOS-TODAS
005890     END-IF
005900
005910     IF  W030-MEDIA-ACOS-TODAS EQUAL ZERO
005920         IF  SU-ACOS-REDUCTION GREATER ZERO
005930             MOVE 100.00          TO SU-EFFICIENCY-IMPROVEMENT
005940         ELSE
005950             MOVE ZERO            TO SU-EFFICIENCY-IMPROVEMENT
005960         END-IF
005970     ELSE
005980         COMPUTE SU-EFFICIENCY-IMPROVEMENT ROUNDED =
005990                 (SU-ACOS-REDUCTION / W030-MEDIA-ACOS-TODAS) * 100
006000     END-IF.
006010
006020*----------------------------------------------------------------*
006030 4200-99-FIM.                    EXIT.
006040*----------------------------------------------------------------*
006050
006060*----------------------------------------------------------------*
006070*    IMPRESSAO DO CABECALHO E DAS SECOES 1 A 3 DO RESUMO.        *
006080*----------------------------------------------------------------*
006090 5000-IMPRIMIR-SECOES-1-A-3      SECTION.
006100*----------------------------------------------------------------*
006110     MOVE LK-CLIENTE-NOME         TO W030-CAB-02-CLIENTE
006120     MOVE LK-ACOS-ALVO-PCT        TO W030-CAB-02-ALVO
006130
006140     WRITE REG-ARQ-RELATO-RESUMO FROM W030-TRACOS-1
006150                                 AFTER ADVANCING TOP-OF-FORM
006160     WRITE REG-ARQ-RELATO-RESUMO FROM W030-CAB-01 AFTER 1
006170     WRITE REG-ARQ-RELATO-RESUMO FROM W030-CAB-02 AFTER 1
006180     WRITE REG-ARQ-RELATO-RESUMO FROM W030-TRACOS-1 AFTER 1
006190
006200     MOVE SU-TOTAL-ANALYZED        TO W030-DET-01-ANAL
006210     MOVE SU-PAUSE-COUNT           TO W030-DET-01-PAUSE
006220     MOVE SU-KEEP-COUNT            TO W030-DET-01-KEEP
006230     MOVE SU-BIDS-ADJUSTED         TO W030-DET-01B-ADJ
006240     MOVE SU-BIDS-INCREASED        TO W030-DET-01B-INC
006250     MOVE SU-BIDS-DECREASED        TO W030-DET-01B-DEC
006260
006270     WRITE REG-ARQ-RELATO-RESUMO FROM W030-SEC-01 AFTER 1
006280     WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-01 AFTER 1
006290     WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-01B AFTER 1
006300     WRITE REG-ARQ-RELATO-RESUMO FROM W030-TRACOS-2 AFTER 1
006310
006320     MOVE SU-AVG-PAUSE-ACOS        TO W030-DET-02-ACOS
006330     MOVE SU-AVG-BID-INCREASE      TO W030-DET-02-INC
006340     MOVE SU-AVG-BID-DECREASE      TO W030-DET-02-DEC
006350
006360     WRITE REG-ARQ-RELATO-RESUMO FROM W030-SEC-02 AFTER 1
006370     WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-02 AFTER 1
006380     WRITE REG-ARQ-RELATO-RESUMO FROM W030-TRACOS-2 AFTER 1
006390
006400     MOVE SU-ACOS-REDUCTION        TO W030-DET-03-RED
006410     MOVE SU-COST-SAVING           TO W030-DET-03-ECO
006420     MOVE SU-EFFICIENCY-IMPROVEMENT TO W030-DET-03B-EFI
006430
006440     WRITE REG-ARQ-RELATO-RESUMO FROM W030-SEC-03 AFTER 1
006450     WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-03 AFTER 1
006460     WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-03B AFTER 1
006470     WRITE REG-ARQ-RELATO-RESUMO FROM W030-TRACOS-1 AFTER 1.
006480
006490*----------------------------------------------------------------*
006500 5000-99-FIM.                    EXIT.
006510*----------------------------------------------------------------*
006520
006530*----------------------------------------------------------------*
006540*    IMPRESSAO DA SECAO 4 - RECOMENDACOES DE POSICIONAMENTO.     *
006550*----------------------------------------------------------------*
006560 6000-IMPRIMIR-POSICIONAMENTOS   SECTION.
006570*----------------------------------------------------------------*
006580     WRITE REG-ARQ-RELATO-RESUMO FROM W030-SEC-04 AFTER 1
006590     WRITE REG-ARQ-RELATO-RESUMO FROM W030-SEC-04B AFTER 1
006600
006610     PERFORM 7710-ABRIR-ENTRADA-POSICIONAMENTO
006620     IF  FS-OK
006630         PERFORM 7750-LER-PROX-POSICIONAMENTO
006640         PERFORM 6010-TRATAR-POSICIONAMENTO THRU 6010-99-FIM
006650             UNTIL FS-FIM
006660         PERFORM 7790-FECHAR-POSICIONAMENTO
006670     END-IF.
006680
006690*----------------------------------------------------------------*
006700 6000-99-FIM.                    EXIT.
006710*----------------------------------------------------------------*
006720
006730*----------------------------------------------------------------*
006740 6010-TRATAR-POSICIONAMENTO      SECTION.
006750*----------------------------------------------------------------*
006760     IF  PL-E-TOTAL-GESAMT
006770         MOVE PL-CLICKS            TO W030-GES-CLICKS
006780         MOVE PL-SPEND             TO W030-GES-SPEND
006790         MOVE PL-SALES             TO W030-GES-SALES
006800         MOVE PL-TOTAL-ACOS        TO W030-GES-ACOS
006810         MOVE PL-TOTAL-RPC         TO W030-GES-RPC
006820         MOVE PL-TARGET-CPC        TO W030-GES-CPCALVO
006830         WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-04-GESAMT AFTER 1
006840         WRITE REG-ARQ-RELATO-RESUMO FROM W030-TRACOS-2 AFTER 1
006850     ELSE
006860         MOVE PL-CAMPAIGN-ID       TO W030-DET-04-CAMP
006870         MOVE PL-PLACEMENT         TO W030-DET-04-POSIC
006880         MOVE PL-CURRENT-PCT       TO W030-DET-04-ATUAL
006890         MOVE PL-RECOMMENDED-PCT   TO W030-DET-04-RECOM
006900         MOVE PL-RPC               TO W030-DET-04-RPC
006910         MOVE PL-MIN-RPC           TO W030-DET-04-MINRPC
006920         MOVE PL-BASE-CPC          TO W030-DET-04-BASECPC
006930         WRITE REG-ARQ-RELATO-RESUMO FROM W030-DET-04 AFTER 1
006940     END-IF
006950
006960     PERFORM 7750-LER-PROX-POSICIONAMENTO.
006970
006980*----------------------------------------------------------------*
006990 6010-99-FIM.                    EXIT.
007000*----------------------------------------------------------------*
007010
007020*----------------------------------------------------------------*
007030*    ABERTURA / GRAVACAO / FECHAMENTO DO RELATORIO-RESUMO.       *
007040*----------------------------------------------------------------*
007050 7610-ABRIR-SAIDA-RESUMO         SECTION.
007060*----------------------------------------------------------------*
007070     OPEN OUTPUT ARQ-RELATO-RESUMO.
007080 7610-99-FIM.
007090     EXIT.
007100
007110*----------------------------------------------------------------*
007120 7690-FECHAR-RESUMO              SECTION.
007130*----------------------------------------------------------------*
007140     CLOSE ARQ-RELATO-RESUMO.
007150 7690-99-FIM.
007160     EXIT.
007170
007180*----------------------------------------------------------------*
007190*    ABERTURA / LEITURA / FECHAMENTO DO ARQUIVO DE               *
007200*    POSICIONAMENTO (GRAVADO PELO PPC022P, RELIDO AQUI).         *
007210*----------------------------------------------------------------*
007220 7710-ABRIR-ENTRADA-POSICIONAMENTO SECTION.
007230*----------------------------------------------------------------*
007240     OPEN INPUT ARQ-POSICIONAMENTO.
007250 7710-99-FIM.
007260     EXIT.
007270
007280*----------------------------------------------------------------*
007290 7750-LER-PROX-POSICIONAMENTO    SECTION.
007300*----------------------------------------------------------------*
007310     READ ARQ-POSICIONAMENTO
007320         AT END
007330             SET FS-FIM           TO TRUE
007340     END-READ.
007350 7750-99-FIM.
007360     EXIT.
007370
007380*----------------------------------------------------------------*
007390 7790-FECHAR-POSICIONAMENTO      SECTION.
007400*----------------------------------------------------------------*
007410     CLOSE ARQ-POSICIONAMENTO.
007420 7790-99-FIM.
007430     EXIT.
007440
007450* Rotinas de abertura / leitura / fechamento do arquivo de
007460* termos de busca (3a. passada deste programa).
007470     COPY PPCSTR.
007480
007490* Rotinas de abertura / leitura / fechamento do arquivo de
007500* alteracoes de palavra-chave.
007510     COPY PPCKCR.
007520
007530* Rotinas de abertura / leitura / fechamento do arquivo de
007540* alteracoes de lance.
007550     COPY PPCBCR.
