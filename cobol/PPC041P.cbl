000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC041P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               18/04/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC041P
000220*    OBJETIVO ...: Exportacao dos lances atualizados - relê o
000230*                  arquivo de campanhas e substitui o lance (CP-BID)
000240*                  de cada linha cuja palavra-chave bate com alguma
000250*                  alteracao gravada pelo PPC012P, gravando a
000260*                  campanha atualizada na mesma ordem de entrada.
000270*----------------------------------------------------------------*
000280*    ALTERACOES
000290*    18/04/1985 RJA CRIACAO DO PROGRAMA
000300*    09/11/1987 RJA TABELA DE LANCES CARREGADA EM MEMORIA NO INICIO,
000310*               EM VEZ DE RELER O ARQUIVO DE ALTERACOES PARA CADA
000320*               LINHA DE CAMPANHA (GANHO DE DESEMPENHO NO LOTE)
000330*    21/06/1990 RJA DESCARTA DA TABELA A ALTERACAO CUJO NOVO LANCE
000340*               NAO VEIO NUMERICO NO ARQUIVO (LAYOUT CORROMPIDO)
000350*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000360*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000370*----------------------------------------------------------------*
000380*================================================================*
000390 ENVIRONMENT                     DIVISION.
000400*================================================================*
000410
000420*----------------------------------------------------------------*
000430 CONFIGURATION                   SECTION.
000440*----------------------------------------------------------------*
000450 SPECIAL-NAMES.
000460     C01                          IS TOP-OF-FORM.
000470*----------------------------------------------------------------*
000480 INPUT-OUTPUT                    SECTION.
000490*----------------------------------------------------------------*
000500 FILE-CONTROL.
000510
000520* Arquivo de alteracoes de lance (entrada - tabela gravada pelo
000530* PPC012P)
000540     COPY PPCBCFC.
000550
000560* Arquivo de campanhas (entrada - relido nesta exportacao)
000570     COPY PPCCPFC.
000580
000590* Arquivo de campanha atualizada (saida)
000600     COPY PPCUCFC.
000610
000620*================================================================*
000630 DATA                            DIVISION.
000640*================================================================*
000650 FILE                            SECTION.
000660
000670* Arquivo de alteracoes de lance
000680     COPY PPCBCFD.
000690
000700* Arquivo de campanhas
000710     COPY PPCCPFD.
000720
000730* Arquivo de campanha atualizada
000740     COPY PPCUCFD.
000750
000760*----------------------------------------------------------------*
000770 WORKING-STORAGE                 SECTION.
000780*----------------------------------------------------------------*
000790* Campos de uso comum entre os programas do lote
000800     COPY PPC000W.
000810
000820*----------------------------------------------------------------*
000830* Tabela de palavras-chave com lance alterado, carregada a partir
000840* do arquivo gravado pelo PPC012P, com o novo lance a aplicar.
000850*----------------------------------------------------------------*
000860 01  W041-TABELA-LANCES.
000870     05  W041-QTDE-LANCES        PIC 9(05).
000880     05  W041-LANCE-OCORR        OCCURS 3000 TIMES
000890                                 INDEXED BY W041-IDX-LAN.
000900         10  W041-LANCE-KEYWORD      PIC X(40).
000910         10  W041-LANCE-NOVO-BID     PIC 9(03)V99.
000920
000930 01  W041-INDICADORES-AUX.
000940     05  W041-LANCE-FLAG         PIC X(01)      VALUE "N".
000950         88  W041-E-ACHOU-LANCE                 VALUE "Y".
000960     05  FILLER                  PIC X(11)      VALUE SPACES.
000970
000980 01  FILLER                  REDEFINES W041-INDICADORES-AUX
000990                             PIC X(12).
001000
001010*----------------------------------------------------------------*
001020 LINKAGE                         SECTION.
001030*----------------------------------------------------------------*
001040     COPY PPC000L.
001050
001060*================================================================*
001070 PROCEDURE                       DIVISION USING LK-BLOCO-CONFIGURACAO.
001080*================================================================*
001090
001100*----------------------------------------------------------------*
001110*    ROTINA PRINCIPAL - CARGA DA TABELA DE LANCES E EXPORTACAO     *
001120*    DA CAMPANHA ATUALIZADA.                                      *
001130*----------------------------------------------------------------*
001140 0000-INICIO                     SECTION.
001150*----------------------------------------------------------------*
001160     INITIALIZE W-QTDE-LIDOS
001170                W-QTDE-GRAVADOS
001180                W-QTDE-REJEITADOS
001190                W041-TABELA-LANCES
001200
001210     PERFORM 1000-CARREGAR-LANCES   THRU 1000-99-FIM
001220
001230     PERFORM 7210-ABRIR-ARQ-CAMPANHA
001240     IF  FS-OK
001250         PERFORM 7610-ABRIR-SAIDA-CAMPANHA-ATUAL
001260         IF  FS-OK
001270             PERFORM 7250-LER-PROX-CAMPANHA
001280             PERFORM 2000-TRATAR-CAMPANHA THRU 2000-99-FIM
001290                 UNTIL FS-FIM
001300             PERFORM 7690-FECHAR-CAMPANHA-ATUAL
001310         END-IF
001320         PERFORM 7290-FECHAR-ARQ-CAMPANHA
001330     END-IF
001340     GOBACK.
001350
001360*----------------------------------------------------------------*
001370 0000-99-FIM.                    EXIT.
001380*----------------------------------------------------------------*
001390
001400*----------------------------------------------------------------*
001410*    CARGA EM MEMORIA DAS ALTERACOES DE LANCE GRAVADAS PELO        *
001420*    PPC012P, DESCARTANDO A ALTERACAO COM NOVO LANCE NAO NUMERICO. *
001430*----------------------------------------------------------------*
001440 1000-CARREGAR-LANCES            SECTION.
001450*----------------------------------------------------------------*
001460     PERFORM 7420-ABRIR-ENTRADA-ALT-LANCE
001470     IF  FS-OK
001480         PERFORM 7450-LER-PROX-ALT-LANCE
001490         PERFORM 1010-TRATAR-ALT-LANCE THRU 1010-99-FIM
001500             UNTIL FS-FIM
001510         PERFORM 7490-FECHAR-ALT-LANCE
001520     END-IF.
001530
001540*----------------------------------------------------------------*
001550 1000-99-FIM.                    EXIT.
001560*----------------------------------------------------------------*
001570
001580*----------------------------------------------------------------*
001590 1010-TRATAR-ALT-LANCE           SECTION.
001600*----------------------------------------------------------------*
001610     IF  BC-NEW-BID NUMERIC
001620         IF  W041-QTDE-LANCES LESS 3000
001630             ADD 1                TO W041-QTDE-LANCES
001640             SET W041-IDX-LAN     TO W041-QTDE-LANCES
001650             MOVE BC-KEYWORD      TO W041-LANCE-KEYWORD (W041-IDX-LAN)
001660             MOVE BC-NEW-BID      TO W041-LANCE-NOVO-BID (W041-IDX-LAN)
001670         END-IF
001680     ELSE
001690         ADD 1                   TO W-QTDE-REJEITADOS
001700     END-IF
001710
001720     PERFORM 7450-LER-PROX-ALT-LANCE.
001730
001740*----------------------------------------------------------------*
001750 1010-99-FIM.                    EXIT.
001760*----------------------------------------------------------------*
001770
001780*----------------------------------------------------------------*
001790*    PASSADA NO ARQUIVO DE CAMPANHAS - SUBSTITUI O LANCE QUANDO A  *
001800*    PALAVRA-CHAVE BATE COM ALGUMA ALTERACAO DA TABELA.            *
001810*----------------------------------------------------------------*
001820 2000-TRATAR-CAMPANHA            SECTION.
001830*----------------------------------------------------------------*
001840     ADD 1                       TO W-QTDE-LIDOS
001850
001860     MOVE CP-CAMPAIGN-ID         TO UC-CAMPAIGN-ID
001870     MOVE CP-ENTITY              TO UC-ENTITY
001880     MOVE CP-KEYWORD             TO UC-KEYWORD
001890     MOVE CP-MATCH-TYPE          TO UC-MATCH-TYPE
001900     MOVE CP-PLACEMENT           TO UC-PLACEMENT
001910     MOVE CP-ADJUST-PCT          TO UC-ADJUST-PCT
001920     MOVE CP-BID                 TO UC-BID
001930     MOVE CP-CLICKS              TO UC-CLICKS
001940     MOVE CP-ORDERS              TO UC-ORDERS
001950     MOVE CP-SPEND               TO UC-SPEND
001960     MOVE CP-SALES               TO UC-SALES
001970     MOVE CP-ACOS                TO UC-ACOS
001980     MOVE CP-CONV-RATE           TO UC-CONV-RATE
001990     MOVE CP-ACOS-PRESENT-FLAG   TO UC-ACOS-PRESENT-FLAG
002000     MOVE CP-CR-PRESENT-FLAG     TO UC-CR-PRESENT-FLAG
002010
002020     PERFORM 2100-VERIFICAR-LANCE
002030     IF  W041-E-ACHOU-LANCE
002040         MOVE W041-LANCE-NOVO-BID (W041-IDX-LAN) TO UC-BID
002050         ADD 1                   TO W-QTDE-GRAVADOS
002060     END-IF
002070
002080     WRITE REG-ARQ-CAMPANHA-ATUAL FROM UC-REGISTRO-CAMPANHA-ATUAL
002090
002100     PERFORM 7250-LER-PROX-CAMPANHA.
002110
002120*----------------------------------------------------------------*
002130 2000-99-FIM.                    EXIT.
002140*----------------------------------------------------------------*
002150
002160*----------------------------------------------------------------*
002170 2100-VERIFICAR-LANCE            SECTION.
002180*----------------------------------------------------------------*
002190     MOVE "N"                    TO W041-LANCE-FLAG
002200     IF  W041-QTDE-LANCES GREATER ZERO
002210         SET W041-IDX-LAN        TO 1
002220         SEARCH W041-LANCE-OCORR VARYING W041-IDX-LAN
002230             AT END
002240                 CONTINUE
002250             WHEN CP-KEYWORD EQUAL W041-LANCE-KEYWORD (W041-IDX-LAN)
002260                 MOVE "Y"         TO W041-LANCE-FLAG
002270         END-SEARCH
002280     END-IF.
002290
002300*----------------------------------------------------------------*
002310 2100-99-FIM.                    EXIT.
002320*----------------------------------------------------------------*
002330
002340*----------------------------------------------------------------*
002350*    ABERTURA / FECHAMENTO DO ARQUIVO DE CAMPANHA ATUALIZADA.      *
002360*----------------------------------------------------------------*
002370 7610-ABRIR-SAIDA-CAMPANHA-ATUAL SECTION.
002380*----------------------------------------------------------------*
002390     OPEN OUTPUT ARQ-CAMPANHA-ATUAL.
002400 7610-99-FIM.
002410     EXIT.
002420
002430*----------------------------------------------------------------*
002440 7690-FECHAR-CAMPANHA-ATUAL      SECTION.
002450*----------------------------------------------------------------*
002460     CLOSE ARQ-CAMPANHA-ATUAL.
002470 7690-99-FIM.
002480     EXIT.
002490
002500* Rotinas de abertura / leitura / fechamento do arquivo de
002510* campanhas, comuns ao PPC021P, PPC022P e PPC041P.
002520     COPY PPCCPR.
002530
002540* Rotinas de abertura / leitura / fechamento do arquivo de
002550* alteracoes de lance.
002560     COPY PPCBCR.
