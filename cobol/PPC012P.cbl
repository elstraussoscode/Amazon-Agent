000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC012P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               14/03/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC012P
000220*    OBJETIVO ...: Reajuste de lances - calcula o fator de ajuste
000230*                  de cada palavra-chave elegivel (mais de 10
000240*                  cliques, nao pausada pelo PPC011P) e grava a
000250*                  alteracao quando o desvio supera 5%.
000260*----------------------------------------------------------------*
000270*    ALTERACOES
000280*    14/03/1985 RJA CRIACAO DO PROGRAMA
000290*    09/11/1987 RJA TABELA DE PAUSADAS CARREGADA EM MEMORIA NO
000300*               INICIO, EM VEZ DE RELER O ARQUIVO PALAVRA A
000310*               PALAVRA (GANHO DE DESEMPENHO NO LOTE NOTURNO)
000320*    18/05/1992 RJA SETE CASOS DO FATOR PASSARAM A USAR O ACOS
000330*               ALVO EFETIVO VINDO DO PPC000P (LIDER DE MERCADO/
000340*               ESTOQUE GRANDE), ANTES ERA CONSTANTE 20,00%
000350*    12/12/1993 RJA BC-CHANGE-PCT PASSOU A SER GRAVADO COM SINAL
000360*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000370*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000380*----------------------------------------------------------------*
000390*================================================================*
000400 ENVIRONMENT                     DIVISION.
000410*================================================================*
000420      
000430*----------------------------------------------------------------*
000440 CONFIGURATION                   SECTION.
000450*----------------------------------------------------------------*
000460 SPECIAL-NAMES.
000470     C01                          IS TOP-OF-FORM.
000480*----------------------------------------------------------------*
000490 INPUT-OUTPUT                    SECTION.
000500*----------------------------------------------------------------*
000510 FILE-CONTROL.
000520      
000530* Arquivo de termos de busca (entrada)
000540     COPY PPCSTFC.
000550      
000560* Arquivo de alteracoes de palavra-chave (entrada - tabela de
000570* pausadas gravada pelo PPC011P)
000580     COPY PPCKCFC.
000590      
000600* Arquivo de alteracoes de lance (saida)
000610     COPY PPCBCFC.
000620      
000630*================================================================*
000640 DATA                            DIVISION.
000650*================================================================*
000660 FILE                            SECTION.
000670      
000680* Arquivo de termos de busca
000690     COPY PPCSTFD.
000700      
000710* Arquivo de alteracoes de palavra-chave
000720     COPY PPCKCFD.
000730      
000740* Arquivo de alteracoes de lance
000750     COPY PPCBCFD.
000760      
000770*----------------------------------------------------------------*
000780 WORKING-STORAGE                 SECTION.
000790*----------------------------------------------------------------*
000800* Campos de uso comum entre os programas do lote
000810     COPY PPC000W.
000820      
000830*----------------------------------------------------------------*
000840* Tabela de palavras-chave pausadas, carregada uma unica vez a
000850* partir do arquivo gravado pelo PPC011P.
000860*----------------------------------------------------------------*
000870 01  W012-TABELA-PAUSADAS.
000880     05  W012-QTDE-PAUSADAS      PIC 9(05).
000890     05  W012-PALAVRA-PAUSADA    OCCURS 3000 TIMES
000900                                 INDEXED BY W012-IDX
000910                                 PIC X(40).
000920      
000930 01  W012-INDICADORES.
000940     05  W012-PAUSADA-FLAG       PIC X(01)      VALUE "N".
000950         88  W012-E-PAUSADA                     VALUE "Y".
000960     05  FILLER                  PIC X(11)      VALUE SPACES.
000970      
000980*----------------------------------------------------------------*
000990* Campos de calculo do fator de reajuste e do novo lance.
001000*----------------------------------------------------------------*
001010 01  W012-AREA-CALCULO.
001020     05  W012-ACOS-EFETIVO       PIC 9(03)V99   VALUE ZERO.
001030     05  W012-ACOS-ALVO-1-5      PIC 9(04)V99   VALUE ZERO.
001040     05  W012-ACOS-ALVO-0-5      PIC 9(03)V99   VALUE ZERO.
001050     05  W012-FATOR              PIC 9(01)V9999 VALUE ZERO.
001060     05  W012-NOVO-LANCE         PIC 9(03)V99   VALUE ZERO.
001070     05  W012-CHANGE-PCT         PIC S9(03)V99  VALUE ZERO.
001080     05  FILLER                  PIC X(08)      VALUE SPACES.
001090      
001100*----------------------------------------------------------------*
001110* Campos de edicao do texto do motivo (REASON).
001120*----------------------------------------------------------------*
001130 01  W012-AREA-MOTIVO.
001140     05  W012-MOTIVO             PIC X(80)      VALUE SPACES.
001150     05  W012-CLIQUES-ED         PIC ZZZZZZ9.
001160     05  W012-ACOS-ED            PIC ZZ9.99.
001170     05  W012-ALVO-ED            PIC ZZ9.99.
001180     05  FILLER                  PIC X(08)      VALUE SPACES.
001190      
001200 01  FILLER                  REDEFINES W012-INDICADORES
001210                             PIC X(12).
001220      
001230*----------------------------------------------------------------*
001240 LINKAGE                         SECTION.
001250*----------------------------------------------------------------*
001260     COPY PPC000L.
001270      
001280*================================================================*
001290 PROCEDURE                       DIVISION USING LK-BLOCO-CONFIGURACAO.
001300*================================================================*
001310      
001320*----------------------------------------------------------------*
001330*    ROTINA PRINCIPAL - REAJUSTE DE LANCES.                      *
001340*----------------------------------------------------------------*
001350 0000-INICIO                     SECTION.
001360*----------------------------------------------------------------*
001370     INITIALIZE W-QTDE-LIDOS
001380                W-QTDE-GRAVADOS
001390                W-QTDE-REJEITADOS
001400     COMPUTE W012-ACOS-ALVO-1-5 ROUNDED =
001410             LK-ACOS-ALVO-PCT * 1.5
001420     COMPUTE W012-ACOS-ALVO-0-5 ROUNDED =
001430             LK-ACOS-ALVO-PCT * 0.5
001440      
001450     PERFORM 6200-CARREGAR-PAUSADAS
001460      
001470     PERFORM 7110-ABRIR-ARQ-TERMO-BUSCA
001480     IF  FS-OK
001490         PERFORM 7410-ABRIR-SAIDA-ALT-LANCE
001500         IF  FS-OK
001510             PERFORM 7150-LER-PROX-TERMO-BUSCA
001520             PERFORM 1000-REAJUSTAR-LANCE THRU 1000-99-FIM
001530                 UNTIL FS-FIM
001540             PERFORM 7490-FECHAR-ALT-LANCE
001550         END-IF
001560         PERFORM 7190-FECHAR-ARQ-TERMO-BUSCA
001570     END-IF
001580     GOBACK.
001590      
001600*----------------------------------------------------------------*
001610 0000-99-FIM.                    EXIT.
001620*----------------------------------------------------------------*
001630      
001640*----------------------------------------------------------------*
001650*    CARGA DA TABELA DE PALAVRAS PAUSADAS PELO PPC011P.          *
001660*----------------------------------------------------------------*
001670 6200-CARREGAR-PAUSADAS          SECTION.
001680*----------------------------------------------------------------*
001690     MOVE ZERO                   TO W012-QTDE-PAUSADAS
001700     PERFORM 7320-ABRIR-ENTRADA-ALT-PALAVRA
001710     IF  FS-OK
001720         PERFORM 7350-LER-PROX-ALT-PALAVRA
001730         PERFORM 6210-CARREGAR-UMA-PAUSADA THRU 6210-99-FIM
001740             UNTIL FS-FIM
001750         PERFORM 7390-FECHAR-ALT-PALAVRA
001760     END-IF.
001770      
001780*----------------------------------------------------------------*
001790 6200-99-FIM.                    EXIT.
001800*----------------------------------------------------------------*
001810      
001820*----------------------------------------------------------------*
001830 6210-CARREGAR-UMA-PAUSADA       SECTION.
001840*----------------------------------------------------------------*
001850     IF  KC-ACTION EQUAL "PAUSE"
001860         AND W012-QTDE-PAUSADAS LESS 3000
001870         ADD  1                  TO W012-QTDE-PAUSADAS
001880         SET  W012-IDX           TO W012-QTDE-PAUSADAS
001890         MOVE KC-KEYWORD          TO
001900              W012-PALAVRA-PAUSADA (W012-IDX)
001910     END-IF
001920     PERFORM 7350-LER-PROX-ALT-PALAVRA.
001930      
001940*----------------------------------------------------------------*
001950 6210-99-FIM.                    EXIT.
001960*----------------------------------------------------------------*
001970      
001980*----------------------------------------------------------------*
001990*    VERIFICA ELEGIBILIDADE E CALCULA O REAJUSTE DE UM TERMO.    *
002000*----------------------------------------------------------------*
002010 1000-REAJUSTAR-LANCE            SECTION.
002020*----------------------------------------------------------------*
002030     ADD  1                      TO W-QTDE-LIDOS
002040
002050     IF  ST-CLICKS NUMERIC
002060         IF  ST-CLICKS GREATER 10
002070             PERFORM 6220-PALAVRA-PAUSADA
002080             IF  NOT W012-E-PAUSADA
002090                 IF  ST-ACOS-PRESENTE
002100                     MOVE ST-ACOS     TO W012-ACOS-EFETIVO
002110                 ELSE
002120                     MOVE ZERO        TO W012-ACOS-EFETIVO
002130                 END-IF
002140
002150                 PERFORM 6300-CALCULAR-FATOR
002160
002170                 COMPUTE W012-NOVO-LANCE ROUNDED =
002180                         ST-CPC * W012-FATOR
002190                 COMPUTE W012-CHANGE-PCT ROUNDED =
002200                         (W012-FATOR - 1) * 100
002210
002220                 IF  (W012-CHANGE-PCT GREATER 5.00) OR
002230                     (W012-CHANGE-PCT LESS -5.00)
002240                     PERFORM 6400-GRAVAR-ALT-LANCE
002250                 END-IF
002260             END-IF
002270         END-IF
002280     ELSE
002290         ADD  1                  TO W-QTDE-REJEITADOS
002300     END-IF
002310
002320     PERFORM 7150-LER-PROX-TERMO-BUSCA.
002330      
002340*----------------------------------------------------------------*
002350 1000-99-FIM.                    EXIT.
002360*----------------------------------------------------------------*
002370      
002380*----------------------------------------------------------------*
002390 6220-PALAVRA-PAUSADA            SECTION.
002400*----------------------------------------------------------------*
002410     SET W012-IDX                TO 1
002420     SET W012-E-PAUSADA          TO FALSE
002430      
002440     IF  W012-QTDE-PAUSADAS GREATER ZERO
002450         SEARCH W012-PALAVRA-PAUSADA VARYING W012-IDX
002460             AT END
002470                 CONTINUE
002480             WHEN W012-PALAVRA-PAUSADA (W012-IDX) EQUAL
002490                  ST-KEYWORD
002500                 SET W012-E-PAUSADA TO TRUE
002510         END-SEARCH
002520     END-IF.
002530      
002540*----------------------------------------------------------------*
002550 6220-99-FIM.                    EXIT.
002560*----------------------------------------------------------------*
002570      
002580******************************************************************
002590* CALCULO DO FATOR DE REAJUSTE - SETE CASOS, AVALIADOS DE CIMA
002600* PARA BAIXO; O PRIMEIRO CASO QUE SE ENCAIXAR DECIDE O FATOR.
002610******************************************************************
002620      
002630*----------------------------------------------------------------*
002640 6300-CALCULAR-FATOR             SECTION.
002650*----------------------------------------------------------------*
002660     MOVE "CURRENT PERFORMANCE IS ACCEPTABLE" TO W012-MOTIVO
002670      
002680     EVALUATE TRUE
002690         WHEN W012-ACOS-EFETIVO EQUAL ZERO
002700              AND ST-ORDERS GREATER ZERO
002710             MOVE 1.1000          TO W012-FATOR
002720      
002730         WHEN W012-ACOS-EFETIVO EQUAL ZERO
002740              AND ST-ORDERS EQUAL ZERO
002750             MOVE 0.7000          TO W012-FATOR
002760             MOVE ST-CLICKS       TO W012-CLIQUES-ED
002770             STRING "NO CONVERSIONS AFTER " DELIMITED BY SIZE
002780                    W012-CLIQUES-ED DELIMITED BY SIZE
002790                    " CLICKS"      DELIMITED BY SIZE
002800               INTO W012-MOTIVO
002810      
002820         WHEN W012-ACOS-EFETIVO GREATER W012-ACOS-ALVO-1-5
002830             MOVE 0.6000          TO W012-FATOR
002840             PERFORM 6310-MONTAR-MOTIVO-ACOS
002850             STRING "ACOS (" DELIMITED BY SIZE
002860                    W012-ACOS-ED  DELIMITED BY SIZE
002870                    "%) IS MUCH HIGHER THAN TARGET ("
002880                                  DELIMITED BY SIZE
002890                    W012-ALVO-ED  DELIMITED BY SIZE
002900                    "%)"          DELIMITED BY SIZE
002910               INTO W012-MOTIVO
002920      
002930         WHEN W012-ACOS-EFETIVO GREATER LK-ACOS-ALVO-PCT
002940             COMPUTE W012-FATOR ROUNDED =
002950                     LK-ACOS-ALVO-PCT / W012-ACOS-EFETIVO
002960             PERFORM 6310-MONTAR-MOTIVO-ACOS
002970             STRING "ACOS (" DELIMITED BY SIZE
002980                    W012-ACOS-ED  DELIMITED BY SIZE
002990                    "%) IS HIGHER THAN TARGET ("
003000                                  DELIMITED BY SIZE
003010                    W012-ALVO-ED  DELIMITED BY SIZE
003020                    "%)"          DELIMITED BY SIZE
003030               INTO W012-MOTIVO
003040      
003050         WHEN W012-ACOS-EFETIVO LESS W012-ACOS-ALVO-0-5
003060              AND ST-ORDERS GREATER ZERO
003070             MOVE 1.3000          TO W012-FATOR
003080             PERFORM 6310-MONTAR-MOTIVO-ACOS
003090             STRING "ACOS (" DELIMITED BY SIZE
003100                    W012-ACOS-ED  DELIMITED BY SIZE
003110                    "%) IS MUCH LOWER THAN TARGET ("
003120                                  DELIMITED BY SIZE
003130                    W012-ALVO-ED  DELIMITED BY SIZE
003140                    "%)"          DELIMITED BY SIZE
003150               INTO W012-MOTIVO
003160
003170         WHEN W012-ACOS-EFETIVO LESS LK-ACOS-ALVO-PCT
003180              AND ST-ORDERS GREATER ZERO
003190             MOVE 1.1000          TO W012-FATOR
003200             PERFORM 6310-MONTAR-MOTIVO-ACOS
003210             STRING "ACOS (" DELIMITED BY SIZE
003220                    W012-ACOS-ED  DELIMITED BY SIZE
003230                    "%) IS BELOW TARGET ("
003240                                  DELIMITED BY SIZE
003250                    W012-ALVO-ED  DELIMITED BY SIZE
003260                    "%)"          DELIMITED BY SIZE
003270               INTO W012-MOTIVO
003280      
003290         WHEN OTHER
003300             MOVE 1.0000          TO W012-FATOR
003310     END-EVALUATE.
003320      
003330*----------------------------------------------------------------*
003340 6300-99-FIM.                    EXIT.
003350*----------------------------------------------------------------*
003360      
003370*----------------------------------------------------------------*
003380 6310-MONTAR-MOTIVO-ACOS         SECTION.
003390*----------------------------------------------------------------*
003400     MOVE W012-ACOS-EFETIVO      TO W012-ACOS-ED
003410     MOVE LK-ACOS-ALVO-PCT       TO W012-ALVO-ED.
003420      
003430*----------------------------------------------------------------*
003440 6310-99-FIM.                    EXIT.
003450*----------------------------------------------------------------*
003460      
003470*----------------------------------------------------------------*
003480*    GRAVA O REGISTRO DE ALTERACAO DE LANCE.                     *
003490*----------------------------------------------------------------*
003500 6400-GRAVAR-ALT-LANCE           SECTION.
003510*----------------------------------------------------------------*
003520     MOVE ST-KEYWORD              TO BC-KEYWORD
003530     MOVE ST-SEARCH-TERM          TO BC-SEARCH-TERM
003540     MOVE ST-CPC                  TO BC-CURRENT-BID
003550     MOVE W012-NOVO-LANCE         TO BC-NEW-BID
003560     MOVE W012-CHANGE-PCT         TO BC-CHANGE-PCT
003570     MOVE W012-MOTIVO             TO BC-REASON
003580      
003590     PERFORM 7430-GRAVAR-ALT-LANCE
003600     ADD  1                       TO W-QTDE-GRAVADOS.
003610      
003620*----------------------------------------------------------------*
003630 6400-99-FIM.                    EXIT.
003640*----------------------------------------------------------------*
003650      
003660* Rotinas de arquivo - termos de busca
003670     COPY PPCSTR.
003680      
003690* Rotinas de arquivo - alteracoes de palavra-chave
003700     COPY PPCKCR.
003710      
003720* Rotinas de arquivo - alteracoes de lance
003730     COPY PPCBCR.
