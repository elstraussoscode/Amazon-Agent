000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC000P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               14/03/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC000P
000220*    OBJETIVO ...: Rotina condutora do lote noturno de otimizacao -
000230*                  le os parametros do cliente, calcula o ACOS alvo
000240*                  efetivo e chama, pela ordem, cada um dos seis
000250*                  estagios do lote (PPC011P a PPC041P).
000260*----------------------------------------------------------------*
000270*    ALTERACOES
000280*    14/03/1985 RJA CRIACAO DO PROGRAMA
000290*    09/11/1987 RJA NOMES DOS PROGRAMAS PASSARAM A FICAR EM CAMPOS
000300*               DE WORKING-STORAGE (CALL INDIRETO), NO PADRAO JA
000310*               USADO NO MENU PRINCIPAL DOS DEMAIS SISTEMAS DO SETOR
000320*    18/05/1992 RJA CALCULO DO ACOS ALVO EFETIVO (LIDER DE MERCADO /
000330*               ESTOQUE GRANDE / ALVO EXPLICITO) TRAZIDO PARA ESTA
000340*               ROTINA, ANTES REPETIDO EM CADA ESTAGIO DO LOTE
000350*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000360*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000370*----------------------------------------------------------------*
000380*================================================================*
000390 ENVIRONMENT                     DIVISION.
000400*================================================================*
000410
000420*----------------------------------------------------------------*
000430 CONFIGURATION                   SECTION.
000440*----------------------------------------------------------------*
000450 SPECIAL-NAMES.
000460     C01                          IS TOP-OF-FORM.
000470
000480*----------------------------------------------------------------*
000490 INPUT-OUTPUT                    SECTION.
000500*----------------------------------------------------------------*
000510 FILE-CONTROL.
000520
000530* Arquivo de parametros do cliente (registro unico)
000540     COPY PPCCFFC.
000550
000560*================================================================*
000570 DATA                            DIVISION.
000580*================================================================*
000590 FILE                            SECTION.
000600
000610* Arquivo de parametros do cliente
000620     COPY PPCCFFD.
000630
000640 01  FILLER                  REDEFINES CF-REGISTRO-PARAMETRO
000650                             PIC X(65).
000660
000670*----------------------------------------------------------------*
000680 WORKING-STORAGE                 SECTION.
000690*----------------------------------------------------------------*
000700* Campos de uso comum entre os programas do lote
000710     COPY PPC000W.
000720
000730*----------------------------------------------------------------*
000740* Seletor avulso - indica se o registro unico de parametros do
000750* cliente foi efetivamente encontrado na leitura.
000760*----------------------------------------------------------------*
000770 77  W000-SEL-CLIENTE            PIC X(01)      VALUE "N".
000780
000790*----------------------------------------------------------------*
000800* Bloco de configuracao repassado por CALL...USING a cada estagio.
000810*----------------------------------------------------------------*
000820     COPY PPC000L.
000830
000840 01  FILLER                  REDEFINES LK-BLOCO-CONFIGURACAO
000850                             PIC X(65).
000860
000870*----------------------------------------------------------------*
000880* Nomes dos programas do lote, em campos para permitir CALL
000890* indireto (mesmo padrao do menu principal dos demais sistemas).
000900*----------------------------------------------------------------*
000910 01  W000-PROGRAMAS.
000920* Analise de palavras-chave (pausar / manter)
000930     05  W000-PROG-ANALISADOR    PIC X(08) VALUE "PPC011P".
000940* Reajuste de lance
000950     05  W000-PROG-AJUSTADOR     PIC X(08) VALUE "PPC012P".
000960* Classificacao de palavras-chave por campanha
000970     05  W000-PROG-CLASSIFIC     PIC X(08) VALUE "PPC021P".
000980* Recomendacao de posicionamento
000990     05  W000-PROG-POSICIONA     PIC X(08) VALUE "PPC022P".
001000* Resumo do lote
001010     05  W000-PROG-RESUMO        PIC X(08) VALUE "PPC030P".
001020* Exportacao dos lances atualizados
001030     05  W000-PROG-EXPORTA       PIC X(08) VALUE "PPC041P".
001040     05  FILLER                  PIC X(08) VALUE SPACES.
001050
001060 01  FILLER                  REDEFINES W000-PROGRAMAS
001070                             PIC X(56).
001080
001090*================================================================*
001100 PROCEDURE                       DIVISION.
001110*================================================================*
001120
001130*----------------------------------------------------------------*
001140*    ROTINA PRINCIPAL - PREPARA A CONFIGURACAO E CONDUZ OS SEIS   *
001150*    ESTAGIOS DO LOTE NOTURNO DE OTIMIZACAO, NESTA ORDEM.         *
001160*----------------------------------------------------------------*
001170 0000-INICIO                     SECTION.
001180*----------------------------------------------------------------*
001190     PERFORM 1000-OBTER-CONFIGURACAO THRU 1000-99-FIM
001200
001210     CALL W000-PROG-ANALISADOR  USING LK-BLOCO-CONFIGURACAO
001220     CALL W000-PROG-AJUSTADOR   USING LK-BLOCO-CONFIGURACAO
001230     CALL W000-PROG-CLASSIFIC   USING LK-BLOCO-CONFIGURACAO
001240     CALL W000-PROG-POSICIONA   USING LK-BLOCO-CONFIGURACAO
001250     CALL W000-PROG-RESUMO      USING LK-BLOCO-CONFIGURACAO
001260     CALL W000-PROG-EXPORTA     USING LK-BLOCO-CONFIGURACAO
001270
001280     STOP RUN.
001290
001300*----------------------------------------------------------------*
001310 0000-99-FIM.                    EXIT.
001320*----------------------------------------------------------------*
001330
001340*----------------------------------------------------------------*
001350*    LEITURA DO REGISTRO UNICO DE PARAMETROS DO CLIENTE E MONTAGEM*
001360*    DO BLOCO DE CONFIGURACAO, APLICANDO OS VALORES-PADRAO ONDE   *
001370*    O CAMPO VIER EM ZERO/BRANCO.                                 *
001380*----------------------------------------------------------------*
001390 1000-OBTER-CONFIGURACAO         SECTION.
001400*----------------------------------------------------------------*
001410     MOVE "N"                    TO W000-SEL-CLIENTE
001420     MOVE SPACES                 TO CF-REGISTRO-PARAMETRO
001430     MOVE ZERO                   TO CF-TARGET-ACOS
001440                                     CF-MIN-CLICKS
001450                                     CF-MIN-CONV-RATE
001460
001470     OPEN INPUT ARQ-PARAM-CLIENTE
001480     IF  FS-OK
001490         READ ARQ-PARAM-CLIENTE
001500             AT END
001510                 CONTINUE
001520             NOT AT END
001530                 MOVE "S"         TO W000-SEL-CLIENTE
001540         END-READ
001550         CLOSE ARQ-PARAM-CLIENTE
001560     END-IF
001570
001580     IF  W000-SEL-CLIENTE EQUAL "S"
001590         IF  CF-CLIENT-NAME EQUAL SPACES
001600             MOVE "DEFAULT CLIENT"    TO LK-CLIENTE-NOME
001610         ELSE
001620             MOVE CF-CLIENT-NAME      TO LK-CLIENTE-NOME
001630         END-IF
001640         MOVE CF-MARKET-LEADER-FLAG  TO LK-LIDER-MERCADO-FLAG
001650         MOVE CF-LARGE-INVENTORY-FLAG TO LK-ESTOQUE-GRANDE-FLAG
001660     ELSE
001670         MOVE "DEFAULT CLIENT"       TO LK-CLIENTE-NOME
001680         MOVE "N"                    TO LK-LIDER-MERCADO-FLAG
001690         MOVE "N"                    TO LK-ESTOQUE-GRANDE-FLAG
001700     END-IF
001710
001720     PERFORM 1100-CALCULAR-ACOS-ALVO THRU 1100-99-FIM
001730
001740     IF  CF-MIN-CLICKS EQUAL ZERO
001750         MOVE 25                  TO LK-MIN-CLIQUES
001760     ELSE
001770         MOVE CF-MIN-CLICKS       TO LK-MIN-CLIQUES
001780     END-IF
001790
001800     IF  CF-MIN-CONV-RATE EQUAL ZERO
001810         MOVE 10.00                TO LK-MIN-CONV-RATE-PCT
001820     ELSE
001830         MOVE CF-MIN-CONV-RATE     TO LK-MIN-CONV-RATE-PCT
001840     END-IF
001850     COMPUTE LK-MIN-CONV-RATE-FRACAO ROUNDED =
001860             LK-MIN-CONV-RATE-PCT / 100.
001870
001880*----------------------------------------------------------------*
001890 1000-99-FIM.                    EXIT.
001900*----------------------------------------------------------------*
001910
001920*----------------------------------------------------------------*
001930*    CALCULO DO ACOS ALVO EFETIVO - PARTE DE 20,00%, CAI PARA     *
001940*    8,00% SE LIDER DE MERCADO OU ESTOQUE GRANDE, E UM ALVO       *
001950*    EXPLICITO INFORMADO PELO CLIENTE PREVALECE SOBRE TUDO.       *
001960*----------------------------------------------------------------*
001970 1100-CALCULAR-ACOS-ALVO         SECTION.
001980*----------------------------------------------------------------*
001990     MOVE 20.00                  TO LK-ACOS-ALVO-PCT
002000
002010     IF  CF-E-LIDER-MERCADO
002020         MOVE 8.00                TO LK-ACOS-ALVO-PCT
002030     END-IF
002040
002050     IF  CF-TEM-ESTOQUE-GRANDE
002060         MOVE 8.00                TO LK-ACOS-ALVO-PCT
002070     END-IF
002080
002090     IF  CF-TARGET-ACOS NOT EQUAL ZERO
002100         MOVE CF-TARGET-ACOS      TO LK-ACOS-ALVO-PCT
002110     END-IF
002120
002130     COMPUTE LK-ACOS-ALVO-FRACAO ROUNDED =
002140             LK-ACOS-ALVO-PCT / 100.
002150
002160*----------------------------------------------------------------*
002170 1100-99-FIM.                    EXIT.
002180*----------------------------------------------------------------*
