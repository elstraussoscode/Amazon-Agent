000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC011P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               14/03/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC011P
000220*    OBJETIVO ...: Analise de termos de busca - classifica cada
000230*                  palavra-chave em PAUSAR ou MANTER, conforme
000240*                  as regras de corte de performance combinadas
000250*                  com os parametros do cliente (PPC000P).
000260*----------------------------------------------------------------*
000270*    ALTERACOES
000280*    14/03/1985 RJA CRIACAO DO PROGRAMA
000290*    09/11/1987 RJA ACRESCIDA TABELA DE DEDUPLICACAO - UMA MESMA
000300*               PALAVRA-CHAVE NAO PODE SER EMITIDA DUAS VEZES
000310*    22/07/1991 LMS REGRA 2 PASSOU A CONSIDERAR CR AUSENTE COMO
000320*               BAIXA CONVERSAO (ANTES EXIGIA CR PRESENTE)
000330*    18/05/1992 RJA PARAMETROS DE CORTE (ACOS ALVO, MIN CLIQUES,
000340*               MIN CR) PASSARAM A VIR DO PPC000P VIA LINKAGE,
000350*               EM VEZ DE CONSTANTE NO PROGRAMA
000360*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000370*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000380*    14/06/2003 CPS PASSOU A GRAVAR METRICAS COPIADAS (KC-CLICKS
000390*               ATE KC-CR-FLAG) PARA USO DO PPC030P NO RESUMO
000400*----------------------------------------------------------------*
000410*================================================================*
000420 ENVIRONMENT                     DIVISION.
000430*================================================================*
000440      
000450*----------------------------------------------------------------*
000460 CONFIGURATION                   SECTION.
000470*----------------------------------------------------------------*
000480 SPECIAL-NAMES.
000490     C01                          IS TOP-OF-FORM.
000500*----------------------------------------------------------------*
000510 INPUT-OUTPUT                    SECTION.
000520*----------------------------------------------------------------*
000530 FILE-CONTROL.
000540      
000550* Arquivo de termos de busca (entrada)
000560     COPY PPCSTFC.
000570      
000580* Arquivo de alteracoes de palavra-chave (saida)
000590     COPY PPCKCFC.
000600      
000610*================================================================*
000620 DATA                            DIVISION.
000630*================================================================*
000640 FILE                            SECTION.
000650      
000660* Arquivo de termos de busca
000670     COPY PPCSTFD.
000680      
000690* Arquivo de alteracoes de palavra-chave
000700     COPY PPCKCFD.
000710      
000720*----------------------------------------------------------------*
000730 WORKING-STORAGE                 SECTION.
000740*----------------------------------------------------------------*
000750* Campos de uso comum entre os programas do lote
000760     COPY PPC000W.
000770      
000780*----------------------------------------------------------------*
000790* Tabela de deduplicacao - palavras-chave ja emitidas.  O lote
000800* noturno trabalha com no maximo 3000 palavras distintas por
000810* cliente; o extrato de campanhas nunca excedeu esse limite.
000820*----------------------------------------------------------------*
000830 01  W011-TABELA-EMITIDAS.
000840     05  W011-QTDE-EMITIDAS      PIC 9(05).
000850     05  W011-PALAVRA-EMITIDA    OCCURS 3000 TIMES
000860                                 INDEXED BY W011-IDX
000870                                 PIC X(40).
000880      
000890 01  W011-SUBSCRITOS.
000900     05  FILLER                  PIC 9(05).
000910     05  W011-ACHOU-FLAG         PIC X(01)      VALUE "N".
000920         88  W011-JA-EMITIDA                    VALUE "Y".
000930     05  FILLER                  PIC X(09)      VALUE SPACES.
000940      
000950*----------------------------------------------------------------*
000960* Campos de edicao usados para compor o texto do motivo (REASON)
000970*----------------------------------------------------------------*
000980 01  W011-AREA-MOTIVO.
000990     05  W011-MOTIVO             PIC X(80)      VALUE SPACES.
001000     05  W011-CLIQUES-ED         PIC ZZZZZZ9.
001010     05  W011-ACOS-ED            PIC ZZ9.99.
001020     05  W011-CR-ED              PIC ZZ9.99.
001030     05  W011-CR-TEXTO           PIC X(08)      VALUE SPACES.
001040     05  FILLER                  PIC X(06)      VALUE SPACES.
001050      
001060* Visao alternativa do registro de deducao, usada para testar se
001070* alguma posicao da tabela ainda esta vazia (primeira carga).
001080 01  W011-PRIMEIRA-POSICAO  REDEFINES W011-SUBSCRITOS.
001090     05  FILLER                  PIC X(05).
001100     05  W011-ACHOU-FLAG-R       PIC X(01).
001110     05  FILLER                  PIC X(09).
001120      
001130*----------------------------------------------------------------*
001140 LINKAGE                         SECTION.
001150*----------------------------------------------------------------*
001160     COPY PPC000L.
001170      
001180*================================================================*
001190 PROCEDURE                       DIVISION USING LK-BLOCO-CONFIGURACAO.
001200*================================================================*
001210      
001220*----------------------------------------------------------------*
001230*    ROTINA PRINCIPAL - ANALISE DOS TERMOS DE BUSCA.             *
001240*----------------------------------------------------------------*
001250 0000-INICIO                     SECTION.
001260*----------------------------------------------------------------*
001270     MOVE ZERO                   TO W011-QTDE-EMITIDAS
001280     INITIALIZE W-QTDE-LIDOS
001290                W-QTDE-GRAVADOS
001300                W-QTDE-REJEITADOS
001310      
001320     PERFORM 7110-ABRIR-ARQ-TERMO-BUSCA
001330     IF  FS-OK
001340         PERFORM 7310-ABRIR-SAIDA-ALT-PALAVRA
001350         IF  FS-OK
001360             PERFORM 7150-LER-PROX-TERMO-BUSCA
001370             PERFORM 1000-ANALISAR-REGISTRO THRU 1000-99-FIM
001380                 UNTIL FS-FIM
001390             PERFORM 7390-FECHAR-ALT-PALAVRA
001400         END-IF
001410         PERFORM 7190-FECHAR-ARQ-TERMO-BUSCA
001420     END-IF
001430     GOBACK.
001440
001450*----------------------------------------------------------------*
001460 0000-99-FIM.                    EXIT.
001470*----------------------------------------------------------------*
001480      
001490*----------------------------------------------------------------*
001500 1000-ANALISAR-REGISTRO          SECTION.
001510*----------------------------------------------------------------*
001520     ADD  1                      TO W-QTDE-LIDOS
001530     MOVE "N"                    TO W011-ACHOU-FLAG
001540      
001550* Linha de lixo na extracao (campo de cliques nao numerico) -
001560* descartada sem analise.
001570     IF  ST-CLICKS NUMERIC
001580         PERFORM 6100-JA-EMITIDA
001590      
001600         IF  NOT W011-JA-EMITIDA
001610             MOVE SPACES              TO W011-MOTIVO
001620             MOVE "N"                 TO W-CAMPO-VALIDADO
001630      
001640             PERFORM 6110-REGRA-1-SEM-CONVERSAO
001650             IF  W-CAMPO-VALIDADO NOT EQUAL "S"
001660                 PERFORM 6120-REGRA-2-ACOS-ALTO
001670             END-IF
001680             IF  W-CAMPO-VALIDADO NOT EQUAL "S"
001690                 PERFORM 6130-REGRA-3-MANTER
001700             END-IF
001710      
001720             IF  W-CAMPO-VALIDADO EQUAL "S"
001730                 PERFORM 6190-GRAVAR-ALT-PALAVRA-E-TABELA
001740             END-IF
001750         END-IF
001760     ELSE
001770         ADD  1                  TO W-QTDE-REJEITADOS
001780     END-IF
001790      
001800     PERFORM 7150-LER-PROX-TERMO-BUSCA.
001810      
001820*----------------------------------------------------------------*
001830 1000-99-FIM.                    EXIT.
001840*----------------------------------------------------------------*
001850      
001860******************************************************************
001870* REGRAS DE NEGOCIO - ANALISE DE PALAVRA-CHAVE (ACOS/CR EM %)
001880******************************************************************
001890      
001900*----------------------------------------------------------------*
001910 6100-JA-EMITIDA                 SECTION.
001920*----------------------------------------------------------------*
001930     SET W011-IDX                TO 1
001940     SET W011-JA-EMITIDA         TO FALSE
001950      
001960     IF  W011-QTDE-EMITIDAS GREATER ZERO
001970         SEARCH W011-PALAVRA-EMITIDA VARYING W011-IDX
001980             AT END
001990                 CONTINUE
002000             WHEN W011-PALAVRA-EMITIDA (W011-IDX) EQUAL
002010                  ST-KEYWORD
002020                 SET W011-JA-EMITIDA TO TRUE
002030         END-SEARCH
002040     END-IF.
002050      
002060*----------------------------------------------------------------*
002070 6100-99-FIM.                    EXIT.
002080*----------------------------------------------------------------*
002090      
002100*----------------------------------------------------------------*
002110*    REGRA 1 - PAUSAR POR FALTA DE CONVERSAO.                   *
002120*----------------------------------------------------------------*
002130 6110-REGRA-1-SEM-CONVERSAO      SECTION.
002140*----------------------------------------------------------------*
002150     IF  ST-CLICKS GREATER OR EQUAL LK-MIN-CLIQUES
002160         AND ST-ORDERS EQUAL ZERO
002170         MOVE ST-CLICKS           TO W011-CLIQUES-ED
002180         STRING "NO CONVERSIONS AFTER " DELIMITED BY SIZE
002190                W011-CLIQUES-ED   DELIMITED BY SIZE
002200                " CLICKS"         DELIMITED BY SIZE
002210           INTO W011-MOTIVO
002220         MOVE "PAUSE"             TO KC-ACTION
002230         MOVE "S"                 TO W-CAMPO-VALIDADO
002240     END-IF.
002250      
002260*----------------------------------------------------------------*
002270 6110-99-FIM.                    EXIT.
002280*----------------------------------------------------------------*
002290      
002300*----------------------------------------------------------------*
002310*    REGRA 2 - PAUSAR POR ACOS ALTO E CR BAIXA OU AUSENTE.      *
002320*----------------------------------------------------------------*
002330 6120-REGRA-2-ACOS-ALTO          SECTION.
002340*----------------------------------------------------------------*
002350     IF  ST-ACOS-PRESENTE
002360         AND ST-ACOS GREATER LK-ACOS-ALVO-PCT
002370         AND (ST-CR-AUSENTE OR
002380              ST-CONV-RATE LESS LK-MIN-CONV-RATE-PCT)
002390         MOVE ST-ACOS             TO W011-ACOS-ED
002400         IF  ST-CR-PRESENTE
002410             MOVE ST-CONV-RATE    TO W011-CR-ED
002420             STRING W011-CR-ED    DELIMITED BY SIZE
002430               INTO W011-CR-TEXTO
002440         ELSE
002450             MOVE "N/A"           TO W011-CR-TEXTO
002460         END-IF
002470         STRING "HIGH ACOS (" DELIMITED BY SIZE
002480                W011-ACOS-ED      DELIMITED BY SIZE
002490                "%) AND LOW CONVERSION RATE ("
002500                                  DELIMITED BY SIZE
002510                W011-CR-TEXTO     DELIMITED BY SIZE
002520                ")"               DELIMITED BY SIZE
002530           INTO W011-MOTIVO
002540         MOVE "PAUSE"             TO KC-ACTION
002550         MOVE "S"                 TO W-CAMPO-VALIDADO
002560     END-IF.
002570      
002580*----------------------------------------------------------------*
002590 6120-99-FIM.                    EXIT.
002600*----------------------------------------------------------------*
002610      
002620*----------------------------------------------------------------*
002630*    REGRA 3 - MANTER PALAVRA EM VEICULACAO.                    *
002640*----------------------------------------------------------------*
002650 6130-REGRA-3-MANTER             SECTION.
002660*----------------------------------------------------------------*
002670     IF  (ST-ACOS-AUSENTE OR ST-ACOS NOT GREATER
002680             LK-ACOS-ALVO-PCT)
002690         OR (ST-CR-PRESENTE AND
002700             ST-CONV-RATE NOT LESS LK-MIN-CONV-RATE-PCT)
002710         IF  ST-ACOS-PRESENTE
002720             MOVE ST-ACOS         TO W011-ACOS-ED
002730         ELSE
002740             MOVE ZERO            TO W011-ACOS-ED
002750         END-IF
002760         IF  ST-CR-PRESENTE
002770             MOVE ST-CONV-RATE    TO W011-CR-ED
002780             STRING W011-CR-ED    DELIMITED BY SIZE
002790               INTO W011-CR-TEXTO
002800         ELSE
002810             MOVE "N/A"           TO W011-CR-TEXTO
002820         END-IF
002830         STRING "GOOD PERFORMANCE: ACOS (" DELIMITED BY SIZE
002840                W011-ACOS-ED      DELIMITED BY SIZE
002850                ") OR GOOD CONVERSION RATE ("
002860                                  DELIMITED BY SIZE
002870                W011-CR-TEXTO     DELIMITED BY SIZE
002880                ")"               DELIMITED BY SIZE
002890           INTO W011-MOTIVO
002900         MOVE "KEEP"              TO KC-ACTION
002910         MOVE "S"                 TO W-CAMPO-VALIDADO
002920     END-IF.
002930      
002940*----------------------------------------------------------------*
002950 6130-99-FIM.                    EXIT.
002960*----------------------------------------------------------------*
002970      
002980*----------------------------------------------------------------*
002990*    GRAVA O REGISTRO DE ALTERACAO E ANOTA A PALAVRA NA TABELA   *
003000*    DE DEDUPLICACAO, PARA QUE UMA REGRA POSTERIOR NAO EMITA A   *
003010*    MESMA PALAVRA-CHAVE UMA SEGUNDA VEZ.                        *
003020*----------------------------------------------------------------*
003030 6190-GRAVAR-ALT-PALAVRA-E-TABELA SECTION.
003040*----------------------------------------------------------------*
003050     MOVE ST-KEYWORD              TO KC-KEYWORD
003060     MOVE ST-SEARCH-TERM          TO KC-SEARCH-TERM
003070     MOVE W011-MOTIVO             TO KC-REASON
003080     MOVE ST-CLICKS               TO KC-CLICKS
003090     MOVE ST-ORDERS               TO KC-ORDERS
003100     MOVE ST-ACOS                 TO KC-ACOS
003110     MOVE ST-CONV-RATE            TO KC-CONV-RATE
003120     MOVE ST-ACOS-PRESENT-FLAG    TO KC-ACOS-FLAG
003130     MOVE ST-CR-PRESENT-FLAG      TO KC-CR-FLAG
003140      
003150     PERFORM 7330-GRAVAR-ALT-PALAVRA
003160     ADD  1                       TO W-QTDE-GRAVADOS
003170      
003180     ADD  1                       TO W011-QTDE-EMITIDAS
003190     SET  W011-IDX                TO W011-QTDE-EMITIDAS
003200     MOVE ST-KEYWORD               TO W011-PALAVRA-EMITIDA
003210                                                   (W011-IDX).
003220      
003230*----------------------------------------------------------------*
003240 6190-99-FIM.                    EXIT.
003250*----------------------------------------------------------------*
003260      
003270* Rotinas de arquivo - termos de busca
003280     COPY PPCSTR.
003290      
003300* Rotinas de arquivo - alteracoes de palavra-chave
003310     COPY PPCKCR.
