000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCBCFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de alteracoes de lance,
000160*                  gravado pelo PPC012P e relido pelo PPC030P e
000170*                  PPC041P.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*----------------------------------------------------------------*
000220     SELECT ARQ-ALT-LANCE    ASSIGN TO BDCHG
000230         ORGANIZATION        IS LINE SEQUENTIAL
000240         FILE STATUS         IS WS-RESULTADO-ACESSO.
