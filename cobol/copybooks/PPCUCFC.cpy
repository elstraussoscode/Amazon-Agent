000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCUCFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de campanha atualizada
000160*                  (saida final), gravado exclusivamente pelo
000170*                  PPC041P.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*----------------------------------------------------------------*
000220     SELECT ARQ-CAMPANHA-ATUAL ASSIGN TO CAMPUP
000230         ORGANIZATION        IS LINE SEQUENTIAL
000240         FILE STATUS         IS WS-RESULTADO-ACESSO.
