000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCSUFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do relatorio-resumo de otimizacao,
000160*                  gravado exclusivamente pelo PPC030P.
000170*----------------------------------------------------------------*
000180*    ALTERACOES
000190*    14/03/1985 RJA CRIACAO
000200*----------------------------------------------------------------*
000210     SELECT ARQ-RELATO-RESUMO ASSIGN TO SUMRPT
000220         ORGANIZATION        IS LINE SEQUENTIAL
000230         FILE STATUS         IS WS-RESULTADO-ACESSO.
