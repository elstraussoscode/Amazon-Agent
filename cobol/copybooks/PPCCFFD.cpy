000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCCFFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout do registro de parametros do
000160*                  cliente - registro unico que governa o ACOS
000170*                  alvo e os limiares de corte do lote inteiro.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*    09/11/1987 RJA ACRESCIDOS CF-MIN-CLICKS E CF-MIN-CONV-RATE
000220*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000230*----------------------------------------------------------------*
000240 FD  ARQ-PARAM-CLIENTE
000250     LABEL RECORDS ARE STANDARD
000260     RECORDING MODE IS F.
000270      
000280 01  CF-REGISTRO-PARAMETRO.
000290     05  CF-CLIENT-NAME          PIC X(30).
000300     05  CF-MARKET-LEADER-FLAG   PIC X(01).
000310         88  CF-E-LIDER-MERCADO              VALUE "Y".
000320     05  CF-LARGE-INVENTORY-FLAG PIC X(01).
000330         88  CF-TEM-ESTOQUE-GRANDE            VALUE "Y".
000340     05  CF-TARGET-ACOS          PIC 9(03)V99.
000350     05  CF-MIN-CLICKS           PIC 9(03).
000360     05  CF-MIN-CONV-RATE        PIC 9(03)V99.
000370     05  FILLER                  PIC X(20)      VALUE SPACES.
