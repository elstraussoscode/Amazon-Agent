000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCKPFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de classificacao de palavra-
000160*                  chave, gravado exclusivamente pelo PPC021P.
000170*----------------------------------------------------------------*
000180*    ALTERACOES
000190*    14/03/1985 RJA CRIACAO
000200*----------------------------------------------------------------*
000210     SELECT ARQ-CLASSIFICACAO ASSIGN TO KWCLS
000220         ORGANIZATION        IS LINE SEQUENTIAL
000230         FILE STATUS         IS WS-RESULTADO-ACESSO.
