000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCUCFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout da campanha atualizada - copia
000160*                  fiel do registro de campanha original, com
000170*                  CP-BID substituido pelo novo lance calculado
000180*                  pelo PPC012P, onde aplicavel.
000190*----------------------------------------------------------------*
000200*    ALTERACOES
000210*    14/03/1985 RJA CRIACAO
000220*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000230*----------------------------------------------------------------*
000240 FD  ARQ-CAMPANHA-ATUAL
000250     LABEL RECORDS ARE STANDARD
000260     RECORDING MODE IS F.
000270      
000280 01  UC-REGISTRO-CAMPANHA-ATUAL.
000290     05  UC-CAMPAIGN-ID          PIC X(20).
000300     05  UC-ENTITY               PIC X(20).
000310     05  UC-KEYWORD              PIC X(40).
000320     05  UC-MATCH-TYPE           PIC X(10).
000330     05  UC-PLACEMENT            PIC X(30).
000340     05  UC-ADJUST-PCT           PIC 9(03)V9.
000350     05  UC-BID                  PIC 9(03)V99.
000360     05  UC-CLICKS               PIC 9(07).
000370     05  UC-ORDERS               PIC 9(07).
000380     05  UC-SPEND                PIC 9(07)V99.
000390     05  UC-SALES                PIC 9(07)V99.
000400     05  UC-ACOS                 PIC 9(01)V9999.
000410     05  UC-CONV-RATE            PIC 9(01)V9999.
000420     05  UC-FLAGS-PRESENCA.
000430         10  UC-ACOS-PRESENT-FLAG   PIC X(01).
000440         10  UC-CR-PRESENT-FLAG     PIC X(01).
000450     05  FILLER                  REDEFINES UC-FLAGS-PRESENCA
000460                                 PIC X(02).
000470     05  FILLER                  PIC X(15)      VALUE SPACES.
