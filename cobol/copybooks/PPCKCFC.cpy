000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCKCFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de alteracoes de palavra-
000160*                  chave (pausar/manter), gravado pelo PPC011P e
000170*                  relido pelo PPC012P e PPC030P.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*----------------------------------------------------------------*
000220     SELECT ARQ-ALT-PALAVRA  ASSIGN TO KWCHG
000230         ORGANIZATION        IS LINE SEQUENTIAL
000240         FILE STATUS         IS WS-RESULTADO-ACESSO.
