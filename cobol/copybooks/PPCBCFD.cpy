000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCBCFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout da alteracao de lance - uma linha
000160*                  por palavra-chave cujo lance foi reajustado
000170*                  pelo PPC012P em mais de 5% para cima ou para
000180*                  baixo.
000190*----------------------------------------------------------------*
000200*    ALTERACOES
000210*    14/03/1985 RJA CRIACAO
000220*    12/12/1993 RJA BC-CHANGE-PCT PASSOU A SER CAMPO COM SINAL
000230*               (ERA TRATADO COMO ABSOLUTO ATE ENTAO)
000240*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000250*    07/05/2001 LMS RETIRADA A CLAUSULA SIGN IS TRAILING SEPARATE
000260*               DE BC-CHANGE-PCT - O SINAL PASSA A VIR OVERPUNCH
000270*               NO ULTIMO DIGITO, COMO NOS DEMAIS CAMPOS COM SINAL
000280*               GRAVADOS PELO LOTE PPC
000290*----------------------------------------------------------------*
000300 FD  ARQ-ALT-LANCE
000310     LABEL RECORDS ARE STANDARD
000320     RECORDING MODE IS F.
000330      
000340 01  BC-REGISTRO-ALTERACAO.
000350     05  BC-KEYWORD              PIC X(40).
000360     05  BC-SEARCH-TERM          PIC X(40).
000370     05  BC-CURRENT-BID          PIC 9(03)V99.
000380     05  BC-NEW-BID              PIC 9(03)V99.
000390     05  BC-CHANGE-PCT           PIC S9(03)V99.
000400     05  BC-REASON               PIC X(80).
000410     05  FILLER                  PIC X(15)      VALUE SPACES.
