000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCCFFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de parametros do cliente
000160*                  (registro unico), lido somente pelo PPC000P.
000170*----------------------------------------------------------------*
000180*    ALTERACOES
000190*    14/03/1985 RJA CRIACAO
000200*----------------------------------------------------------------*
000210     SELECT ARQ-PARAM-CLIENTE ASSIGN TO CLICFG
000220         ORGANIZATION        IS LINE SEQUENTIAL
000230         FILE STATUS         IS WS-RESULTADO-ACESSO.
