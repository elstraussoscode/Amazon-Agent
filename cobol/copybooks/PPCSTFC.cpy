000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCSTFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de termos de busca (entrada)
000160*----------------------------------------------------------------*
000170*    ALTERACOES
000180*    14/03/1985 RJA CRIACAO
000190*----------------------------------------------------------------*
000200     SELECT ARQ-TERMO-BUSCA  ASSIGN TO STERM
000210         ORGANIZATION        IS LINE SEQUENTIAL
000220         FILE STATUS         IS WS-RESULTADO-ACESSO.
