000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCKPFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout da classificacao de palavra-chave
000160*                  de campanha - GUT (boa) ou SCHLECHT (ruim),
000170*                  com justificativa em alemao, no padrao da
000180*                  equipe de marketing da matriz.
000190*----------------------------------------------------------------*
000200*    ALTERACOES
000210*    14/03/1985 RJA CRIACAO
000220*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000230*----------------------------------------------------------------*
000240 FD  ARQ-CLASSIFICACAO
000250     LABEL RECORDS ARE STANDARD
000260     RECORDING MODE IS F.
000270      
000280 01  KP-REGISTRO-CLASSIFICACAO.
000290     05  KP-CAMPAIGN-ID          PIC X(20).
000300     05  KP-KEYWORD              PIC X(40).
000310     05  KP-CLICKS               PIC 9(07).
000320     05  KP-SPEND                PIC 9(07)V99.
000330     05  KP-SALES                PIC 9(07)V99.
000340     05  KP-ORDERS               PIC 9(07).
000350     05  KP-ACOS                 PIC 9(01)V9999.
000360     05  KP-CONV-RATE            PIC 9(01)V9999.
000370     05  KP-MATCH-TYPE           PIC X(10).
000380     05  KP-STATUS               PIC X(08).
000390         88  KP-E-GUT                         VALUE "GUT".
000400         88  KP-E-SCHLECHT                    VALUE "SCHLECHT".
000410     05  KP-REASON               PIC X(80).
000420     05  FILLER                  PIC X(10)      VALUE SPACES.
