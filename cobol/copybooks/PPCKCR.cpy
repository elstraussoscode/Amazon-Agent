000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCKCR
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: Rotinas de abertura / gravacao / leitura /
000160*                  fechamento do arquivo de alteracoes de
000170*                  palavra-chave.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*    30/09/1990 LMS ACRESCIDO PARAGRAFO DE LEITURA (7350) PARA
000220*               RELEITURA FEITA PELO PPC012P E PPC030P
000230*----------------------------------------------------------------*
000240 7310-ABRIR-SAIDA-ALT-PALAVRA       SECTION.
000250*----------------------------------------------------------------*
000260     OPEN OUTPUT ARQ-ALT-PALAVRA.
000270 7310-99-FIM.
000280     EXIT.
000290      
000300*----------------------------------------------------------------*
000310 7320-ABRIR-ENTRADA-ALT-PALAVRA     SECTION.
000320*----------------------------------------------------------------*
000330     OPEN INPUT ARQ-ALT-PALAVRA.
000340 7320-99-FIM.
000350     EXIT.
000360      
000370*----------------------------------------------------------------*
000380 7330-GRAVAR-ALT-PALAVRA            SECTION.
000390*----------------------------------------------------------------*
000400     WRITE KC-REGISTRO-ALTERACAO.
000410 7330-99-FIM.
000420     EXIT.
000430      
000440*----------------------------------------------------------------*
000450 7350-LER-PROX-ALT-PALAVRA          SECTION.
000460*----------------------------------------------------------------*
000470     READ ARQ-ALT-PALAVRA
000480         AT END
000490             SET FS-FIM           TO TRUE
000500     END-READ.
000510 7350-99-FIM.
000520     EXIT.
000530      
000540*----------------------------------------------------------------*
000550 7390-FECHAR-ALT-PALAVRA            SECTION.
000560*----------------------------------------------------------------*
000570     CLOSE ARQ-ALT-PALAVRA.
000580 7390-99-FIM.
000590     EXIT.
