000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCCPFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout do registro de campanha, uma linha
000160*                  da planilha-extrato de campanhas da Amazon, que
000170*                  tanto pode ser palavra-chave (CP-ENTIDADE =
000180*                  "KEYWORD") quanto ajuste de posicionamento
000190*                  (CP-ENTIDADE = "GEBOTSANPASSUNG").
000200*----------------------------------------------------------------*
000210*    ALTERACOES
000220*    14/03/1985 RJA CRIACAO
000230*    11/08/1988 RJA ACRESCIDO CP-PLACEMENT E CP-ADJUST-PCT PARA
000240*               ATENDER RELATORIO DE GEBOTSANPASSUNG
000250*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000260*----------------------------------------------------------------*
000270 FD  ARQ-CAMPANHA
000280     LABEL RECORDS ARE STANDARD
000290     RECORDING MODE IS F.
000300      
000310 01  CP-REGISTRO-CAMPANHA.
000320     05  CP-CAMPAIGN-ID          PIC X(20).
000330     05  CP-ENTITY               PIC X(20).
000340     05  CP-KEYWORD              PIC X(40).
000350     05  CP-MATCH-TYPE           PIC X(10).
000360     05  CP-PLACEMENT            PIC X(30).
000370     05  CP-ADJUST-PCT           PIC 9(03)V9.
000380     05  CP-BID                  PIC 9(03)V99.
000390     05  CP-CLICKS               PIC 9(07).
000400     05  CP-ORDERS               PIC 9(07).
000410     05  CP-SPEND                PIC 9(07)V99.
000420     05  CP-SALES                PIC 9(07)V99.
000430     05  CP-ACOS                 PIC 9(01)V9999.
000440     05  CP-CONV-RATE            PIC 9(01)V9999.
000450     05  CP-FLAGS-PRESENCA.
000460         10  CP-ACOS-PRESENT-FLAG   PIC X(01).
000470             88  CP-ACOS-PRESENTE           VALUE "Y".
000480             88  CP-ACOS-AUSENTE            VALUE "N".
000490         10  CP-CR-PRESENT-FLAG      PIC X(01).
000500             88  CP-CR-PRESENTE             VALUE "Y".
000510             88  CP-CR-AUSENTE              VALUE "N".
000520     05  FILLER                  REDEFINES CP-FLAGS-PRESENCA
000530                                 PIC X(02).
000540     05  FILLER                  PIC X(15)      VALUE SPACES.
