000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCCPR
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: Rotinas de abertura / leitura / fechamento do
000160*                  arquivo de campanhas, comuns ao PPC021P,
000170*                  PPC022P e PPC041P.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*----------------------------------------------------------------*
000220 7210-ABRIR-ARQ-CAMPANHA            SECTION.
000230*----------------------------------------------------------------*
000240     OPEN INPUT ARQ-CAMPANHA.
000250 7210-99-FIM.
000260     EXIT.
000270      
000280*----------------------------------------------------------------*
000290 7250-LER-PROX-CAMPANHA             SECTION.
000300*----------------------------------------------------------------*
000310     READ ARQ-CAMPANHA
000320         AT END
000330             SET FS-FIM           TO TRUE
000340     END-READ.
000350 7250-99-FIM.
000360     EXIT.
000370      
000380*----------------------------------------------------------------*
000390 7290-FECHAR-ARQ-CAMPANHA           SECTION.
000400*----------------------------------------------------------------*
000410     CLOSE ARQ-CAMPANHA.
000420 7290-99-FIM.
000430     EXIT.
