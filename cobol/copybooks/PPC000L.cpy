000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPC000L
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: Area de LINKAGE do bloco de parametros de
000160*                  configuracao, repassado por CALL...USING do
000170*                  PPC000P para cada estagio do lote.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*    18/05/1992 RJA ACRESCIDO CF-ACOS-ALVO-FRACAO (PLACEMENT/CLASS)
000220*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000230*----------------------------------------------------------------*
000240 01  LK-BLOCO-CONFIGURACAO.
000250     05  LK-CLIENTE-NOME         PIC X(30).
000260     05  LK-LIDER-MERCADO-FLAG   PIC X(01).
000270         88  LK-E-LIDER-MERCADO              VALUE "Y".
000280     05  LK-ESTOQUE-GRANDE-FLAG  PIC X(01).
000290         88  LK-TEM-ESTOQUE-GRANDE            VALUE "Y".
000300     05  LK-ACOS-ALVO-PCT        PIC 9(03)V99.
000310     05  LK-ACOS-ALVO-FRACAO     PIC 9(01)V9999.
000320     05  LK-MIN-CLIQUES          PIC 9(03).
000330     05  LK-MIN-CONV-RATE-PCT    PIC 9(03)V99.
000340     05  LK-MIN-CONV-RATE-FRACAO PIC 9(01)V9999.
000350     05  FILLER                  PIC X(10)      VALUE SPACES.
