000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCBCR
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: Rotinas de abertura / gravacao / leitura /
000160*                  fechamento do arquivo de alteracoes de lance.
000170*----------------------------------------------------------------*
000180*    ALTERACOES
000190*    14/03/1985 RJA CRIACAO
000200*----------------------------------------------------------------*
000210 7410-ABRIR-SAIDA-ALT-LANCE         SECTION.
000220*----------------------------------------------------------------*
000230     OPEN OUTPUT ARQ-ALT-LANCE.
000240 7410-99-FIM.
000250     EXIT.
000260      
000270*----------------------------------------------------------------*
000280 7420-ABRIR-ENTRADA-ALT-LANCE       SECTION.
000290*----------------------------------------------------------------*
000300     OPEN INPUT ARQ-ALT-LANCE.
000310 7420-99-FIM.
000320     EXIT.
000330      
000340*----------------------------------------------------------------*
000350 7430-GRAVAR-ALT-LANCE              SECTION.
000360*----------------------------------------------------------------*
000370     WRITE BC-REGISTRO-ALTERACAO.
000380 7430-99-FIM.
000390     EXIT.
000400      
000410*----------------------------------------------------------------*
000420 7450-LER-PROX-ALT-LANCE            SECTION.
000430*----------------------------------------------------------------*
000440     READ ARQ-ALT-LANCE
000450         AT END
000460             SET FS-FIM           TO TRUE
000470     END-READ.
000480 7450-99-FIM.
000490     EXIT.
000500      
000510*----------------------------------------------------------------*
000520 7490-FECHAR-ALT-LANCE              SECTION.
000530*----------------------------------------------------------------*
000540     CLOSE ARQ-ALT-LANCE.
000550 7490-99-FIM.
000560     EXIT.
