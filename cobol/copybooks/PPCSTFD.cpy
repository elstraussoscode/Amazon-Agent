000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCSTFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout do registro de termo de busca,
000160*                  um registro por termo de busca do cliente,
000170*                  exportado do relatorio de PPC da Amazon.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO - LAYOUT ORIGINAL (9 CAMPOS METRICA)
000210*    27/06/1989 RJA ACRESCIDOS ST-ACOS-PRESENTE-FLAG E
000220*               ST-CR-PRESENTE-FLAG (INDICADOR DE VALOR AUSENTE)
000230*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000240*----------------------------------------------------------------*
000250 FD  ARQ-TERMO-BUSCA
000260     LABEL RECORDS ARE STANDARD
000270     RECORDING MODE IS F.
000280      
000290 01  ST-REGISTRO-TERMO-BUSCA.
000300     05  ST-KEYWORD              PIC X(40).
000310     05  ST-SEARCH-TERM          PIC X(40).
000320     05  ST-MATCH-TYPE           PIC X(10).
000330     05  ST-CLICKS               PIC 9(07).
000340     05  ST-IMPRESSIONS          PIC 9(09).
000350     05  ST-ORDERS               PIC 9(07).
000360     05  ST-SPEND                PIC 9(07)V99.
000370     05  ST-SALES                PIC 9(07)V99.
000380     05  ST-CPC                  PIC 9(03)V99.
000390     05  ST-ACOS                 PIC 9(03)V99.
000400     05  ST-CONV-RATE            PIC 9(03)V99.
000410     05  ST-FLAGS-PRESENCA.
000420         10  ST-ACOS-PRESENT-FLAG   PIC X(01).
000430             88  ST-ACOS-PRESENTE           VALUE "Y".
000440             88  ST-ACOS-AUSENTE            VALUE "N".
000450         10  ST-CR-PRESENT-FLAG      PIC X(01).
000460             88  ST-CR-PRESENTE             VALUE "Y".
000470             88  ST-CR-AUSENTE              VALUE "N".
000480     05  FILLER                  REDEFINES ST-FLAGS-PRESENCA
000490                                 PIC X(02).
000500     05  FILLER                  PIC X(12)      VALUE SPACES.
