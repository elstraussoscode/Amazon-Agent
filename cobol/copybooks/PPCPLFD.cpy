000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCPLFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout da recomendacao de ajuste de
000160*                  posicionamento - um registro de detalhe por
000170*                  posicionamento da campanha e um registro de
000180*                  totais (GESAMT) por campanha, no mesmo layout,
000190*                  distinguidos por PL-TOTAL-FLAG.
000200*----------------------------------------------------------------*
000210*    ALTERACOES
000220*    14/03/1985 RJA CRIACAO
000230*    17/04/1994 RJA LAYOUT UNICO PARA DETALHE E TOTAIS (GESAMT),
000240*               EVITANDO 2 FDS SEPARADAS - VER PL-TOTAL-FLAG
000250*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000260*----------------------------------------------------------------*
000270 FD  ARQ-POSICIONAMENTO
000280     LABEL RECORDS ARE STANDARD
000290     RECORDING MODE IS F.
000300      
000310 01  PL-REGISTRO-POSICIONAMENTO.
000320     05  PL-CAMPAIGN-ID          PIC X(20).
000330     05  PL-PLACEMENT            PIC X(30).
000340     05  PL-CURRENT-PCT          PIC 9(03)V9.
000350     05  PL-RECOMMENDED-PCT      PIC 9(03)V9.
000360     05  PL-RPC                  PIC 9(05)V9999.
000370     05  PL-RPC-VALID-FLAG       PIC X(01).
000380         88  PL-RPC-VALIDO                   VALUE "Y".
000390     05  PL-MIN-RPC              PIC 9(05)V9999.
000400     05  PL-BASE-CPC             PIC 9(05)V9999.
000410     05  PL-CLICKS               PIC 9(09).
000420     05  PL-SPEND                PIC 9(09)V99.
000430     05  PL-SALES                PIC 9(09)V99.
000440     05  PL-TOTAL-ACOS           PIC 9(05)V99.
000450     05  PL-TOTAL-RPC            PIC 9(05)V9999.
000460     05  PL-TARGET-CPC           PIC 9(05)V9999.
000470     05  PL-TOTAL-FLAG           PIC X(01).
000480         88  PL-E-TOTAL-GESAMT                VALUE "Y".
000490     05  FILLER                  PIC X(10)      VALUE SPACES.
