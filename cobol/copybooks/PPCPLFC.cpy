000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCPLFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de recomendacao de
000160*                  posicionamento, gravado pelo PPC022P e relido
000170*                  pelo PPC030P na apuracao do resumo.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*----------------------------------------------------------------*
000220     SELECT ARQ-POSICIONAMENTO ASSIGN TO PLCREC
000230         ORGANIZATION        IS LINE SEQUENTIAL
000240         FILE STATUS         IS WS-RESULTADO-ACESSO.
