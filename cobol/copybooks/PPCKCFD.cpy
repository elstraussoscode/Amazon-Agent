000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCKCFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD / layout da alteracao de palavra-chave -
000160*                  uma linha por termo avaliado pelo PPC011P,
000170*                  indicando se a palavra deve ser pausada ou
000180*                  mantida em veiculacao.
000190*----------------------------------------------------------------*
000200*    ALTERACOES
000210*    14/03/1985 RJA CRIACAO
000220*    30/09/1990 LMS ACRESCIDAS METRICAS COPIADAS (KC-CLICKS ATE
000230*               KC-CR-FLAG) PARA USO DO RESUMO (PPC030P)
000240*    02/02/1999 RJA REVISAO Y2K - SEM CAMPOS DE DATA, OK
000250*----------------------------------------------------------------*
000260 FD  ARQ-ALT-PALAVRA
000270     LABEL RECORDS ARE STANDARD
000280     RECORDING MODE IS F.
000290      
000300 01  KC-REGISTRO-ALTERACAO.
000310     05  KC-KEYWORD              PIC X(40).
000320     05  KC-SEARCH-TERM          PIC X(40).
000330     05  KC-ACTION               PIC X(05).
000340     05  KC-REASON               PIC X(80).
000350     05  KC-CLICKS               PIC 9(07).
000360     05  KC-ORDERS               PIC 9(07).
000370     05  KC-ACOS                 PIC 9(03)V99.
000380     05  KC-CONV-RATE            PIC 9(03)V99.
000390     05  KC-FLAGS-PRESENCA.
000400         10  KC-ACOS-FLAG            PIC X(01).
000410             88  KC-ACOS-PRESENTE           VALUE "Y".
000420         10  KC-CR-FLAG              PIC X(01).
000430             88  KC-CR-PRESENTE             VALUE "Y".
000440     05  FILLER                  REDEFINES KC-FLAGS-PRESENCA
000450                                 PIC X(02).
000460     05  FILLER                  PIC X(10)      VALUE SPACES.
