000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCCPFC
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: SELECT do arquivo de campanhas (entrada, lido
000160*                  por PPC021P, PPC022P e PPC041P)
000170*----------------------------------------------------------------*
000180*    ALTERACOES
000190*    14/03/1985 RJA CRIACAO
000200*----------------------------------------------------------------*
000210     SELECT ARQ-CAMPANHA     ASSIGN TO CAMPN
000220         ORGANIZATION        IS LINE SEQUENTIAL
000230         FILE STATUS         IS WS-RESULTADO-ACESSO.
