000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCSUFD
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: FD do relatorio-resumo de otimizacao - linha
000160*                  de impressao generica de 132 posicoes; os
000170*                  layouts de cabecalho, secoes e rodape ficam
000180*                  na WORKING-STORAGE do PPC030P (W-CAB/W-SEC).
000190*----------------------------------------------------------------*
000200*    ALTERACOES
000210*    14/03/1985 RJA CRIACAO
000220*----------------------------------------------------------------*
000230 FD  ARQ-RELATO-RESUMO
000240     LABEL RECORDS ARE STANDARD
000250     RECORDING MODE IS F.
000260      
000270 01  REG-ARQ-RELATO-RESUMO   PIC X(132).
