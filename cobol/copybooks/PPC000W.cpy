000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPC000W
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: Campos de uso comum entre os programas PPCnnnP
000160*----------------------------------------------------------------*
000170*    ALTERACOES
000180*    14/03/1985 RJA CRIACAO DO COPYBOOK COMUM PPC000W
000190*    09/11/1987 RJA ACRESCIDOS CONTADORES DE LOTE (W-CONTADORES)
000200*    22/07/1991 LMS FILE STATUS PASSOU A SER 88-LEVEL UNICO
000210*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000220*               NESTE COPYBOOK, NADA A AJUSTAR P/ Y2K
000230*    14/08/2001 LMS CONTADORES DE LOTE PASSARAM A SER CAMPOS 77,
000240*               FORA DE GRUPO, NO PADRAO JA USADO NOS DEMAIS
000250*               SISTEMAS DO SETOR PARA CONTADOR/SELETOR AVULSO
000260*----------------------------------------------------------------*
000270* Indicadores de fim de arquivo e controle de lote, usados pelos
000280* seis programas do lote de otimizacao (PPC011P ATE PPC041P).
000290*----------------------------------------------------------------*
000300 01  W-INDICADORES-COMUNS.
000310     05  W-FIM-LOTE              PIC X(01)      VALUE "N".
000320         88  FIM-DO-LOTE                        VALUE "S".
000330     05  W-REG-ENCONTRADO        PIC X(01)      VALUE "N".
000340     05  W-CAMPO-VALIDADO        PIC X(01)      VALUE "N".
000350     05  FILLER                  PIC X(10)      VALUE SPACES.
000360      
000370*----------------------------------------------------------------*
000380* Status de acesso a arquivo, comum a todos os SELECTs do lote.
000390*----------------------------------------------------------------*
000400 01  WS-RESULTADO-ACESSO         PIC X(02).
000410     88  FS-OK                               VALUE "00".
000420     88  FS-FIM                              VALUE "10".
000430     88  FS-ARQ-NAO-ENCONTRADO               VALUE "35".
000440     88  FS-ERRO-LAYOUT                      VALUE "39".
000450      
000460*----------------------------------------------------------------*
000470* Contadores de lote - uso geral nos seis programas, mantidos
000480* fora de grupo (77) por serem contadores avulsos, sem layout
000490* de registro associado.
000500*----------------------------------------------------------------*
000510 77  W-QTDE-LIDOS                PIC S9(09)  VALUE ZERO.
000520 77  W-QTDE-GRAVADOS             PIC S9(09)  VALUE ZERO.
000530 77  W-QTDE-REJEITADOS           PIC S9(09)  VALUE ZERO.
