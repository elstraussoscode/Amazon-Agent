000100*================================================================*
000110*    MODULO......: Otimizacao de Campanhas PPC Amazon
000120*    COPYBOOK....: PPCSTR
000130*    AUTOR.......: R.J.ALMEIDA
000140*    DATA........: 14/03/1985
000150*    OBJETIVO ...: Rotinas de abertura / leitura / fechamento do
000160*                  arquivo de termos de busca, comuns ao
000170*                  PPC011P, PPC012P e PPC030P.
000180*----------------------------------------------------------------*
000190*    ALTERACOES
000200*    14/03/1985 RJA CRIACAO
000210*    30/09/1990 LMS PARAGRAFO DE RELEITURA (7113) PARA A 3A.
000220*               PASSADA FEITA PELO PPC030P
000230*----------------------------------------------------------------*
000240 7110-ABRIR-ARQ-TERMO-BUSCA         SECTION.
000250*----------------------------------------------------------------*
000260     OPEN INPUT ARQ-TERMO-BUSCA.
000270 7110-99-FIM.
000280     EXIT.
000290      
000300*----------------------------------------------------------------*
000310 7150-LER-PROX-TERMO-BUSCA          SECTION.
000320*----------------------------------------------------------------*
000330     READ ARQ-TERMO-BUSCA
000340         AT END
000350             SET FS-FIM           TO TRUE
000360     END-READ.
000370 7150-99-FIM.
000380     EXIT.
000390      
000400*----------------------------------------------------------------*
000410 7190-FECHAR-ARQ-TERMO-BUSCA        SECTION.
000420*----------------------------------------------------------------*
000430     CLOSE ARQ-TERMO-BUSCA.
000440 7190-99-FIM.
000450     EXIT.
