000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC021P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               21/03/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC021P
000220*    OBJETIVO ...: Classificacao de palavras-chave do extrato de
000230*                  campanhas (CP-ENTITY = "KEYWORD") em GUT (boa)
000240*                  ou SCHLECHT (ruim), com motivo em alemao, no
000250*                  padrao exigido pela equipe de marketing da
000260*                  matriz em Bremen.
000270*----------------------------------------------------------------*
000280*    ALTERACOES
000290*    21/03/1985 RJA CRIACAO DO PROGRAMA
000300*    04/09/1989 RJA COMPARACAO DE CP-ENTITY PASSOU A IGNORAR
000310*               CAIXA (ALGUNS EXTRATOS CHEGAVAM COM "Keyword")
000320*    30/01/1994 LMS REGRA 3 PASSOU A DISTINGUIR OS TRES MOTIVOS
000330*               (ACOS ALTO, CR BAIXA, OU AMBOS) CONFORME PEDIDO
000340*               DA EQUIPE DE MARKETING
000350*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000360*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000370*----------------------------------------------------------------*
000380*================================================================*
000390 ENVIRONMENT                     DIVISION.
000400*================================================================*
000410      
000420*----------------------------------------------------------------*
000430 CONFIGURATION                   SECTION.
000440*----------------------------------------------------------------*
000450 SPECIAL-NAMES.
000460     C01                          IS TOP-OF-FORM.
000470*----------------------------------------------------------------*
000480 INPUT-OUTPUT                    SECTION.
000490*----------------------------------------------------------------*
000500 FILE-CONTROL.
000510      
000520* Arquivo de campanha (entrada)
000530     COPY PPCCPFC.
000540      
000550* Arquivo de classificacao de palavra-chave (saida)
000560     COPY PPCKPFC.
000570      
000580*================================================================*
000590 DATA                            DIVISION.
000600*================================================================*
000610 FILE                            SECTION.
000620      
000630* Arquivo de campanha
000640     COPY PPCCPFD.
000650      
000660* Arquivo de classificacao de palavra-chave
000670     COPY PPCKPFD.
000680      
000690*----------------------------------------------------------------*
000700 WORKING-STORAGE                 SECTION.
000710*----------------------------------------------------------------*
000720* Campos de uso comum entre os programas do lote
000730     COPY PPC000W.
000740      
000750*----------------------------------------------------------------*
000760* Copia do indicador de entidade convertida para maiusculas, para
000770* permitir a comparacao sem distincao entre maiusculas/minusculas.
000780*----------------------------------------------------------------*
000790 01  W021-AREA-ENTIDADE.
000800     05  W021-ENTITY-UC          PIC X(20)      VALUE SPACES.
000810     05  FILLER                  PIC X(10)      VALUE SPACES.
000820      
000830*----------------------------------------------------------------*
000840* Indicadores de motivo da classificacao.
000850*----------------------------------------------------------------*
000860 01  W021-INDICADORES.
000870     05  W021-ALTO-ACOS-FLAG     PIC X(01)      VALUE "N".
000880         88  W021-E-ALTO-ACOS                   VALUE "Y".
000890     05  W021-BAIXA-CR-FLAG      PIC X(01)      VALUE "N".
000900         88  W021-E-BAIXA-CR                    VALUE "Y".
000910     05  FILLER                  PIC X(10)      VALUE SPACES.
000920      
000930 01  FILLER                  REDEFINES W021-INDICADORES
000940                              PIC X(12).
000950      
000960*----------------------------------------------------------------*
000970* Campos de edicao dos percentuais exibidos no texto do motivo.
000980*----------------------------------------------------------------*
000990 01  W021-AREA-CALCULO.
001000     05  W021-ACOS-PCT-NUM       PIC 9(03)V9    VALUE ZERO.
001010     05  W021-CR-PCT-NUM         PIC 9(03)V9    VALUE ZERO.
001020     05  FILLER                  PIC X(10)      VALUE SPACES.
001030      
001040 01  FILLER                  REDEFINES W021-AREA-CALCULO
001050                              PIC X(18).
001060      
001070 01  W021-AREA-MOTIVO.
001080     05  W021-MOTIVO             PIC X(80)      VALUE SPACES.
001090     05  W021-ACOS-ED            PIC ZZ9.9.
001100     05  W021-CR-ED              PIC ZZ9.9.
001110     05  W021-CLIQUES-ED         PIC ZZZZZZ9.
001120     05  FILLER                  PIC X(06)      VALUE SPACES.
001130      
001140*----------------------------------------------------------------*
001150 LINKAGE                         SECTION.
001160*----------------------------------------------------------------*
001170     COPY PPC000L.
001180      
001190*================================================================*
001200 PROCEDURE                       DIVISION USING LK-BLOCO-CONFIGURACAO.
001210*================================================================*
001220      
001230*----------------------------------------------------------------*
001240*    ROTINA PRINCIPAL - CLASSIFICACAO DE PALAVRAS-CHAVE.         *
001250*----------------------------------------------------------------*
001260 0000-INICIO                     SECTION.
001270*----------------------------------------------------------------*
001280     INITIALIZE W-QTDE-LIDOS
001290                W-QTDE-GRAVADOS
001300                W-QTDE-REJEITADOS
001310      
001320     PERFORM 7210-ABRIR-ARQ-CAMPANHA
001330     IF  FS-OK
001340         PERFORM 7810-ABRIR-SAIDA-CLASSIFICACAO
001350         IF  FS-OK
001360             PERFORM 7250-LER-PROX-CAMPANHA
001370             PERFORM 1000-CLASSIFICAR-REGISTRO THRU 1000-99-FIM
001380                 UNTIL FS-FIM
001390             PERFORM 7890-FECHAR-CLASSIFICACAO
001400         END-IF
001410         PERFORM 7290-FECHAR-ARQ-CAMPANHA
001420     END-IF
001430     GOBACK.
001440      
001450*----------------------------------------------------------------*
001460 0000-99-FIM.                    EXIT.
001470*----------------------------------------------------------------*
001480      
001490*----------------------------------------------------------------*
001500*    SELECIONA OS REGISTROS DE PALAVRA-CHAVE E CLASSIFICA.       *
001510*----------------------------------------------------------------*
001520 1000-CLASSIFICAR-REGISTRO       SECTION.
001530*----------------------------------------------------------------*
001540     ADD  1                      TO W-QTDE-LIDOS
001550
001560     IF  CP-CLICKS NUMERIC
001570         MOVE CP-ENTITY           TO W021-ENTITY-UC
001580         PERFORM 6500-CONVERTER-MAIUSCULAS
001590
001600         IF  W021-ENTITY-UC EQUAL "KEYWORD"
001610             PERFORM 6600-MONTAR-REGISTRO-CLASSIFICACAO
001620             PERFORM 7830-GRAVAR-CLASSIFICACAO
001630             ADD  1              TO W-QTDE-GRAVADOS
001640         END-IF
001650     ELSE
001660         ADD  1                  TO W-QTDE-REJEITADOS
001670     END-IF
001680
001690     PERFORM 7250-LER-PROX-CAMPANHA.
001700      
001710*----------------------------------------------------------------*
001720 1000-99-FIM.                    EXIT.
001730*----------------------------------------------------------------*
001740      
001750*----------------------------------------------------------------*
001760*    CONVERTE W021-ENTITY-UC PARA MAIUSCULAS (EXTRATOS DE        *
001770*    ORIGEM NEM SEMPRE CHEGAM EM CAIXA ALTA).                    *
001780*----------------------------------------------------------------*
001790 6500-CONVERTER-MAIUSCULAS       SECTION.
001800*----------------------------------------------------------------*
001810     INSPECT W021-ENTITY-UC
001820         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001830                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001840      
001850*----------------------------------------------------------------*
001860 6500-99-FIM.                    EXIT.
001870*----------------------------------------------------------------*
001880      
001890******************************************************************
001900* CLASSIFICACAO PROPRIAMENTE DITA - CINCO CASOS, AVALIADOS DE
001910* CIMA PARA BAIXO CONFORME NORMA DA EQUIPE DE MARKETING.
001920******************************************************************
001930      
001940*----------------------------------------------------------------*
001950 6600-MONTAR-REGISTRO-CLASSIFICACAO SECTION.
001960*----------------------------------------------------------------*
001970     MOVE CP-CAMPAIGN-ID          TO KP-CAMPAIGN-ID
001980     MOVE CP-KEYWORD              TO KP-KEYWORD
001990     MOVE CP-CLICKS               TO KP-CLICKS
002000     MOVE CP-SPEND                TO KP-SPEND
002010     MOVE CP-SALES                TO KP-SALES
002020     MOVE CP-ORDERS               TO KP-ORDERS
002030     MOVE CP-MATCH-TYPE           TO KP-MATCH-TYPE
002040      
002050     IF  CP-ACOS-PRESENTE
002060         MOVE CP-ACOS             TO KP-ACOS
002070     ELSE
002080         MOVE ZERO                TO KP-ACOS
002090     END-IF
002100     MOVE CP-CONV-RATE            TO KP-CONV-RATE
002110      
002120     SET  W021-E-ALTO-ACOS        TO FALSE
002130     SET  W021-E-BAIXA-CR         TO FALSE
002140     IF  CP-ACOS-PRESENTE AND CP-ACOS GREATER LK-ACOS-ALVO-FRACAO
002150         SET  W021-E-ALTO-ACOS    TO TRUE
002160     END-IF
002170     IF  CP-CR-PRESENTE AND
002180         CP-CONV-RATE LESS LK-MIN-CONV-RATE-FRACAO
002190         SET  W021-E-BAIXA-CR     TO TRUE
002200     END-IF
002210      
002220     EVALUATE TRUE
002230         WHEN CP-SALES EQUAL ZERO
002240             MOVE "SCHLECHT"      TO KP-STATUS
002250             MOVE "KEINE VERKAEUFE" TO W021-MOTIVO
002260      
002270         WHEN CP-CLICKS GREATER OR EQUAL 25
002280              AND CP-ORDERS EQUAL ZERO
002290             MOVE "SCHLECHT"      TO KP-STATUS
002300             MOVE CP-CLICKS       TO W021-CLIQUES-ED
002310             STRING "KEINE CONVERSIONS NACH " DELIMITED BY SIZE
002320                    W021-CLIQUES-ED DELIMITED BY SIZE
002330                    " KLICKS"      DELIMITED BY SIZE
002340               INTO W021-MOTIVO
002350      
002360         WHEN W021-E-ALTO-ACOS OR W021-E-BAIXA-CR
002370             MOVE "SCHLECHT"      TO KP-STATUS
002380             PERFORM 6610-EDITAR-PERCENTUAIS
002390             EVALUATE TRUE
002400                 WHEN W021-E-ALTO-ACOS AND W021-E-BAIXA-CR
002410                     STRING "HOHER ACOS (" DELIMITED BY SIZE
002420                            W021-ACOS-ED   DELIMITED BY SIZE
002430                            "%) UND NIEDRIGE CR ("
002440                                           DELIMITED BY SIZE
002450                            W021-CR-ED     DELIMITED BY SIZE
002460                            "%)"           DELIMITED BY SIZE
002470                       INTO W021-MOTIVO
002480                 WHEN W021-E-ALTO-ACOS
002490                     STRING "ACOS UEBER ZIEL (" DELIMITED BY SIZE
002500                            W021-ACOS-ED   DELIMITED BY SIZE
002510                            "%)"           DELIMITED BY SIZE
002520                       INTO W021-MOTIVO
002530                 WHEN OTHER
002540                     STRING "NIEDRIGE CONVERSION RATE ("
002550                                           DELIMITED BY SIZE
002560                            W021-CR-ED     DELIMITED BY SIZE
002570                            "%)"           DELIMITED BY SIZE
002580                       INTO W021-MOTIVO
002590             END-EVALUATE
002600      
002610         WHEN CP-ACOS-PRESENTE
002620              AND CP-ACOS NOT GREATER LK-ACOS-ALVO-FRACAO
002630              AND CP-CR-PRESENTE
002640              AND CP-CONV-RATE NOT LESS LK-MIN-CONV-RATE-FRACAO
002650             MOVE "GUT"           TO KP-STATUS
002660             PERFORM 6610-EDITAR-PERCENTUAIS
002670             STRING "ACOS <= ZIEL (" DELIMITED BY SIZE
002680                    W021-ACOS-ED     DELIMITED BY SIZE
002690                    "%) UND GUTE CR (" DELIMITED BY SIZE
002700                    W021-CR-ED       DELIMITED BY SIZE
002710                    "%)"             DELIMITED BY SIZE
002720               INTO W021-MOTIVO
002730      
002740         WHEN OTHER
002750             MOVE "SCHLECHT"      TO KP-STATUS
002760             PERFORM 6610-EDITAR-PERCENTUAIS
002770             STRING "ACOS UEBER ZIEL (" DELIMITED BY SIZE
002780                    W021-ACOS-ED   DELIMITED BY SIZE
002790                    "%)"           DELIMITED BY SIZE
002800               INTO W021-MOTIVO
002810     END-EVALUATE
002820      
002830     MOVE W021-MOTIVO             TO KP-REASON.
002840      
002850*----------------------------------------------------------------*
002860 6600-99-FIM.                    EXIT.
002870*----------------------------------------------------------------*
002880      
002890*----------------------------------------------------------------*
002900*    EDITA ACOS E CONVERSION RATE COMO PERCENTUAL DE 1 DECIMAL.  *
002910*----------------------------------------------------------------*
002920 6610-EDITAR-PERCENTUAIS         SECTION.
002930*----------------------------------------------------------------*
002940     COMPUTE W021-ACOS-PCT-NUM ROUNDED = CP-ACOS * 100
002950     COMPUTE W021-CR-PCT-NUM   ROUNDED = CP-CONV-RATE * 100
002960     MOVE W021-ACOS-PCT-NUM       TO W021-ACOS-ED
002970     MOVE W021-CR-PCT-NUM         TO W021-CR-ED.
002980      
002990*----------------------------------------------------------------*
003000 6610-99-FIM.                    EXIT.
003010*----------------------------------------------------------------*
003020      
003030* Rotinas de arquivo - campanha
003040     COPY PPCCPR.
003050      
003060*----------------------------------------------------------------*
003070*    ROTINAS DE ARQUIVO - CLASSIFICACAO DE PALAVRA-CHAVE (SAIDA  *
003080*    EXCLUSIVA DESTE PROGRAMA - NAO HA COPY COMPARTILHADO).      *
003090*----------------------------------------------------------------*
003100 7810-ABRIR-SAIDA-CLASSIFICACAO  SECTION.
003110*----------------------------------------------------------------*
003120     OPEN OUTPUT ARQ-CLASSIFICACAO.
003130      
003140*----------------------------------------------------------------*
003150 7810-99-FIM.                    EXIT.
003160*----------------------------------------------------------------*
003170      
003180*----------------------------------------------------------------*
003190 7830-GRAVAR-CLASSIFICACAO       SECTION.
003200*----------------------------------------------------------------*
003210     WRITE KP-REGISTRO-CLASSIFICACAO.
003220      
003230*----------------------------------------------------------------*
003240 7830-99-FIM.                    EXIT.
003250*----------------------------------------------------------------*
003260      
003270*----------------------------------------------------------------*
003280 7890-FECHAR-CLASSIFICACAO       SECTION.
003290*----------------------------------------------------------------*
003300     CLOSE ARQ-CLASSIFICACAO.
003310      
003320*----------------------------------------------------------------*
003330 7890-99-FIM.                    EXIT.
003340*----------------------------------------------------------------*
