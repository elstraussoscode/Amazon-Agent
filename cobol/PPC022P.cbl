000100*================================================================*
000110 IDENTIFICATION              DIVISION.
000120*================================================================*
000130 PROGRAM-ID.                 PPC022P.
000140 AUTHOR.                     R.J.ALMEIDA.
000150 INSTALLATION.               SETOR DE PROCESSAMENTO DE DADOS.
000160 DATE-WRITTEN.               28/03/1985.
000170 DATE-COMPILED.
000180 SECURITY.                   USO INTERNO - SOMENTE LOTE NOTURNO.
000190*================================================================*
000200*    MODULO......: Otimizacao de Campanhas PPC Amazon
000210*    PROGRAMA....: PPC022P
000220*    OBJETIVO ...: Reajuste de posicionamento (GEBOTSANPASSUNG) -
000230*                  calcula, por campanha, o percentual de ajuste
000240*                  recomendado de cada posicionamento (TOP,
000250*                  REST DER SUCHE, PRODUKTSEITE) com base na
000260*                  receita por clique (RPC), e grava um registro
000270*                  de totais (GESAMT) por quebra de campanha.
000280*----------------------------------------------------------------*
000290*    ALTERACOES
000300*    28/03/1985 RJA CRIACAO DO PROGRAMA
000310*    19/06/1990 RJA CAMPANHAS SEM NENHUM POSICIONAMENTO COM RPC
000320*               VALIDO PASSARAM A SER DESCARTADAS POR INTEIRO
000330*               (ANTES GERAVAM REGISTRO GESAMT ZERADO)
000340*    25/02/1996 LMS LIMITE DE 3 POSICIONAMENTOS POR CAMPANHA
000350*               FIXADO CONFORME LISTA OFICIAL DE PLATZIERUNGEN
000360*               DA AREA DE MARKETING
000370*    02/02/1999 RJA REVISAO GERAL ANO 2000 - NENHUM CAMPO DE DATA
000380*               MANIPULADO POR ESTE PROGRAMA, NADA A AJUSTAR
000390*----------------------------------------------------------------*
000400*================================================================*
000410 ENVIRONMENT                     DIVISION.
000420*================================================================*
000430      
000440*----------------------------------------------------------------*
000450 CONFIGURATION                   SECTION.
000460*----------------------------------------------------------------*
000470 SPECIAL-NAMES.
000480     C01                          IS TOP-OF-FORM.
000490*----------------------------------------------------------------*
000500 INPUT-OUTPUT                    SECTION.
000510*----------------------------------------------------------------*
000520 FILE-CONTROL.
000530      
000540* Arquivo de campanha (entrada, pre-ordenado por campanha)
000550     COPY PPCCPFC.
000560      
000570* Arquivo de recomendacao de posicionamento (saida)
000580     COPY PPCPLFC.
000590      
000600*================================================================*
000610 DATA                            DIVISION.
000620*================================================================*
000630 FILE                            SECTION.
000640      
000650* Arquivo de campanha
000660     COPY PPCCPFD.
000670      
000680* Arquivo de recomendacao de posicionamento
000690     COPY PPCPLFD.
000700      
000710*----------------------------------------------------------------*
000720 WORKING-STORAGE                 SECTION.
000730*----------------------------------------------------------------*
000740* Campos de uso comum entre os programas do lote
000750     COPY PPC000W.
000760      
000770*----------------------------------------------------------------*
000780* Copia normalizada da entidade e do posicionamento, usadas para
000790* comparacao sem distincao entre maiusculas e minusculas.
000800*----------------------------------------------------------------*
000810 01  W022-AREA-NORMALIZACAO.
000820     05  W022-ENTITY-UC          PIC X(20)      VALUE SPACES.
000830     05  W022-PLACEMENT-UC       PIC X(30)      VALUE SPACES.
000840     05  FILLER                  PIC X(10)      VALUE SPACES.
000850      
000860*----------------------------------------------------------------*
000870* Chave de controle de quebra por campanha.
000880*----------------------------------------------------------------*
000890 01  W022-AREA-QUEBRA.
000900     05  W022-CAMPANHA-ATUAL     PIC X(20)      VALUE SPACES.
000910     05  FILLER                  PIC X(10)      VALUE SPACES.
000920      
000930*----------------------------------------------------------------*
000940* Tabela de posicionamentos acumulados da campanha corrente -
000950* no maximo 3 posicionamentos reconhecidos por campanha.
000960*----------------------------------------------------------------*
000970 01  W022-TABELA-POSIC.
000980     05  W022-QTDE-POSIC         PIC 9(02).
000990     05  W022-POSIC-OCORR        OCCURS 3 TIMES
001000                                 INDEXED BY W022-IDX.
001010         10  W022-POSIC-LABEL        PIC X(30).
001020         10  W022-POSIC-PCT-ATUAL    PIC 9(03)V9.
001030         10  W022-POSIC-CLICKS       PIC 9(09).
001040         10  W022-POSIC-SPEND        PIC 9(09)V99.
001050         10  W022-POSIC-SALES        PIC 9(09)V99.
001060         10  W022-POSIC-RPC          PIC 9(05)V9999.
001070         10  W022-POSIC-RPC-FLAG     PIC X(01).
001080             88  W022-POSIC-RPC-VALIDA           VALUE "Y".
001090      
001100*----------------------------------------------------------------*
001110* Indicadores e totais da campanha corrente.
001120*----------------------------------------------------------------*
001130 01  W022-INDICADORES-GRUPO.
001140     05  W022-TEM-RPC-VALIDA-FLAG PIC X(01)     VALUE "N".
001150         88  W022-TEM-RPC-VALIDA                VALUE "Y".
001160     05  FILLER                  PIC X(11)      VALUE SPACES.
001170      
001180 01  FILLER                  REDEFINES W022-INDICADORES-GRUPO
001190                              PIC X(12).
001200      
001210 01  W022-TOTAIS-GRUPO.
001220     05  W022-MIN-RPC            PIC 9(05)V9999 VALUE ZERO.
001230     05  W022-BASE-CPC           PIC 9(05)V9999 VALUE ZERO.
001240     05  W022-TOTAL-CLICKS       PIC 9(09)      VALUE ZERO.
001250     05  W022-TOTAL-SPEND        PIC 9(09)V99   VALUE ZERO.
001260     05  W022-TOTAL-SALES        PIC 9(09)V99   VALUE ZERO.
001270     05  W022-TOTAL-ACOS         PIC 9(05)V99   VALUE ZERO.
001280     05  W022-TOTAL-RPC          PIC 9(05)V9999 VALUE ZERO.
001290     05  W022-TARGET-CPC         PIC 9(05)V9999 VALUE ZERO.
001300      
001310 01  FILLER                  REDEFINES W022-TOTAIS-GRUPO
001320                              PIC X(37).
001330      
001340*----------------------------------------------------------------*
001350* Campo auxiliar para o calculo do percentual recomendado.
001360*----------------------------------------------------------------*
001370 01  W022-AREA-CALCULO.
001380     05  W022-RAZAO-RPC          PIC 9(03)V9999 VALUE ZERO.
001390     05  W022-PCT-RECOMENDADO    PIC 9(03)V9    VALUE ZERO.
001400     05  FILLER                  PIC X(10)      VALUE SPACES.
001410      
001420*----------------------------------------------------------------*
001430 LINKAGE                         SECTION.
001440*----------------------------------------------------------------*
001450     COPY PPC000L.
001460      
001470*================================================================*
001480 PROCEDURE                       DIVISION USING LK-BLOCO-CONFIGURACAO.
001490*================================================================*
001500      
001510*----------------------------------------------------------------*
001520*    ROTINA PRINCIPAL - REAJUSTE DE POSICIONAMENTO.              *
001530*----------------------------------------------------------------*
001540 0000-INICIO                     SECTION.
001550*----------------------------------------------------------------*
001560     INITIALIZE W-QTDE-LIDOS
001570                W-QTDE-GRAVADOS
001580                W-QTDE-REJEITADOS
001590      
001600     PERFORM 7210-ABRIR-ARQ-CAMPANHA
001610     IF  FS-OK
001620         PERFORM 7910-ABRIR-SAIDA-POSICIONAMENTO
001630         IF  FS-OK
001640             PERFORM 7250-LER-PROX-CAMPANHA
001650             PERFORM 1000-PROCESSAR-CAMPANHA THRU 1000-99-FIM
001660                 UNTIL FS-FIM
001670             PERFORM 7990-FECHAR-POSICIONAMENTO
001680         END-IF
001690         PERFORM 7290-FECHAR-ARQ-CAMPANHA
001700     END-IF
001710     GOBACK.
001720      
001730*----------------------------------------------------------------*
001740 0000-99-FIM.                    EXIT.
001750*----------------------------------------------------------------*
001760      
001770*----------------------------------------------------------------*
001780*    ACUMULA E PROCESSA OS REGISTROS DE UMA CAMPANHA (QUEBRA DE   *
001790*    CONTROLE POR CP-CAMPAIGN-ID, EXTRATO JA ORDENADO).          *
001800*----------------------------------------------------------------*
001810 1000-PROCESSAR-CAMPANHA         SECTION.
001820*----------------------------------------------------------------*
001830     MOVE CP-CAMPAIGN-ID          TO W022-CAMPANHA-ATUAL
001840     MOVE ZERO                    TO W022-QTDE-POSIC
001850      
001860     PERFORM 1100-ACUMULAR-REGISTRO THRU 1100-99-FIM
001870         UNTIL FS-FIM
001880            OR CP-CAMPAIGN-ID NOT EQUAL W022-CAMPANHA-ATUAL
001890      
001900     PERFORM 2000-EMITIR-GRUPO.
001910      
001920*----------------------------------------------------------------*
001930 1000-99-FIM.                    EXIT.
001940*----------------------------------------------------------------*
001950      
001960*----------------------------------------------------------------*
001970 1100-ACUMULAR-REGISTRO          SECTION.
001980*----------------------------------------------------------------*
001990     ADD  1                      TO W-QTDE-LIDOS
002000      
002010     IF  CP-CLICKS NUMERIC
002020         MOVE CP-ENTITY           TO W022-ENTITY-UC
002030         MOVE CP-PLACEMENT        TO W022-PLACEMENT-UC
002040         INSPECT W022-ENTITY-UC
002050             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002060                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002070         INSPECT W022-PLACEMENT-UC
002080             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002090                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002100      
002110         IF  W022-ENTITY-UC EQUAL "GEBOTSANPASSUNG"
002120             AND (W022-PLACEMENT-UC EQUAL
002130                      "PLATZIERUNG PRODUKTSEITE"
002140                  OR W022-PLACEMENT-UC EQUAL
002150                      "PLATZIERUNG REST DER SUCHE"
002160                  OR W022-PLACEMENT-UC EQUAL
002170                      "TOP-PLATZIERUNG")
002180             AND W022-QTDE-POSIC LESS 3
002190             ADD  1               TO W022-QTDE-POSIC
002200             SET  W022-IDX        TO W022-QTDE-POSIC
002210             MOVE CP-PLACEMENT    TO
002220                  W022-POSIC-LABEL (W022-IDX)
002230             MOVE CP-ADJUST-PCT   TO
002240                  W022-POSIC-PCT-ATUAL (W022-IDX)
002250             MOVE CP-CLICKS       TO
002260                  W022-POSIC-CLICKS (W022-IDX)
002270             MOVE CP-SPEND        TO
002280                  W022-POSIC-SPEND (W022-IDX)
002290             MOVE CP-SALES        TO
002300                  W022-POSIC-SALES (W022-IDX)
002310         END-IF
002320     ELSE
002330         ADD  1                  TO W-QTDE-REJEITADOS
002340     END-IF
002350      
002360     PERFORM 7250-LER-PROX-CAMPANHA.
002370      
002380*----------------------------------------------------------------*
002390 1100-99-FIM.                    EXIT.
002400*----------------------------------------------------------------*
002410      
002420******************************************************************
002430* FECHAMENTO DA CAMPANHA - CALCULA RPC DE CADA POSICIONAMENTO,
002440* A MENOR RPC VALIDA, OS PERCENTUAIS RECOMENDADOS E OS TOTAIS.
002450******************************************************************
002460      
002470*----------------------------------------------------------------*
002480 2000-EMITIR-GRUPO               SECTION.
002490*----------------------------------------------------------------*
002500     IF  W022-QTDE-POSIC GREATER ZERO
002510         PERFORM 2100-CALCULAR-RPC-POSIC THRU 2100-99-FIM
002520             VARYING W022-IDX FROM 1 BY 1
002530             UNTIL W022-IDX GREATER W022-QTDE-POSIC
002540      
002550         PERFORM 2200-ACHAR-MENOR-RPC
002560      
002570         IF  W022-TEM-RPC-VALIDA
002580             COMPUTE W022-BASE-CPC ROUNDED =
002590                     W022-MIN-RPC * LK-ACOS-ALVO-FRACAO
002600      
002610             PERFORM 2300-GRAVAR-DETALHE THRU 2300-99-FIM
002620                 VARYING W022-IDX FROM 1 BY 1
002630                 UNTIL W022-IDX GREATER W022-QTDE-POSIC
002640      
002650             PERFORM 2400-GRAVAR-TOTAIS
002660         END-IF
002670     END-IF.
002680      
002690*----------------------------------------------------------------*
002700 2000-99-FIM.                    EXIT.
002710*----------------------------------------------------------------*
002720      
002730*----------------------------------------------------------------*
002740 2100-CALCULAR-RPC-POSIC         SECTION.
002750*----------------------------------------------------------------*
002760     IF  W022-POSIC-CLICKS (W022-IDX) GREATER ZERO
002770         COMPUTE W022-POSIC-RPC (W022-IDX) ROUNDED =
002780                 W022-POSIC-SALES (W022-IDX) /
002790                 W022-POSIC-CLICKS (W022-IDX)
002800         SET  W022-POSIC-RPC-VALIDA (W022-IDX) TO TRUE
002810     ELSE
002820         MOVE ZERO                TO W022-POSIC-RPC (W022-IDX)
002830         MOVE "N"                 TO
002840              W022-POSIC-RPC-FLAG (W022-IDX)
002850     END-IF.
002860      
002870*----------------------------------------------------------------*
002880 2100-99-FIM.                    EXIT.
002890*----------------------------------------------------------------*
002900      
002910*----------------------------------------------------------------*
002920 2200-ACHAR-MENOR-RPC            SECTION.
002930*----------------------------------------------------------------*
002940     SET  W022-TEM-RPC-VALIDA     TO FALSE
002950     MOVE ZERO                    TO W022-MIN-RPC
002960     SET  W022-IDX                TO 1
002970      
002980     PERFORM 2210-COMPARAR-MENOR-RPC THRU 2210-99-FIM
002990         VARYING W022-IDX FROM 1 BY 1
003000         UNTIL W022-IDX GREATER W022-QTDE-POSIC.
003010      
003020*----------------------------------------------------------------*
003030 2200-99-FIM.                    EXIT.
003040*----------------------------------------------------------------*
003050      
003060*----------------------------------------------------------------*
003070 2210-COMPARAR-MENOR-RPC         SECTION.
003080*----------------------------------------------------------------*
003090     IF  W022-POSIC-RPC-VALIDA (W022-IDX)
003100         IF  (NOT W022-TEM-RPC-VALIDA)
003110             OR W022-POSIC-RPC (W022-IDX) LESS W022-MIN-RPC
003120             MOVE W022-POSIC-RPC (W022-IDX) TO W022-MIN-RPC
003130             SET  W022-TEM-RPC-VALIDA TO TRUE
003140         END-IF
003150     END-IF.
003160      
003170*----------------------------------------------------------------*
003180 2210-99-FIM.                    EXIT.
003190*----------------------------------------------------------------*
003200      
003210*----------------------------------------------------------------*
003220 2300-GRAVAR-DETALHE             SECTION.
003230*----------------------------------------------------------------*
003240     IF  W022-POSIC-RPC-VALIDA (W022-IDX)
003250         COMPUTE W022-RAZAO-RPC ROUNDED =
003260                 W022-POSIC-RPC (W022-IDX) / W022-MIN-RPC
003270         COMPUTE W022-PCT-RECOMENDADO ROUNDED =
003280                 (W022-RAZAO-RPC - 1) * 100
003290         IF  W022-PCT-RECOMENDADO LESS ZERO
003300             MOVE ZERO            TO W022-PCT-RECOMENDADO
003310         END-IF
003320     ELSE
003330         MOVE W022-POSIC-PCT-ATUAL (W022-IDX) TO
003340              W022-PCT-RECOMENDADO
003350     END-IF
003360      
003370     INITIALIZE PL-REGISTRO-POSICIONAMENTO
003380     MOVE W022-CAMPANHA-ATUAL     TO PL-CAMPAIGN-ID
003390     MOVE W022-POSIC-LABEL (W022-IDX) TO PL-PLACEMENT
003400     MOVE W022-POSIC-PCT-ATUAL (W022-IDX) TO PL-CURRENT-PCT
003410     MOVE W022-PCT-RECOMENDADO    TO PL-RECOMMENDED-PCT
003420     MOVE W022-POSIC-RPC (W022-IDX) TO PL-RPC
003430     MOVE W022-POSIC-RPC-FLAG (W022-IDX) TO PL-RPC-VALID-FLAG
003440     MOVE W022-MIN-RPC            TO PL-MIN-RPC
003450     MOVE W022-BASE-CPC           TO PL-BASE-CPC
003460     MOVE W022-POSIC-CLICKS (W022-IDX) TO PL-CLICKS
003470     MOVE W022-POSIC-SPEND (W022-IDX) TO PL-SPEND
003480     MOVE W022-POSIC-SALES (W022-IDX) TO PL-SALES
003490     MOVE "N"                     TO PL-TOTAL-FLAG
003500      
003510     PERFORM 7930-GRAVAR-POSICIONAMENTO
003520     ADD  1                       TO W-QTDE-GRAVADOS.
003530      
003540*----------------------------------------------------------------*
003550 2300-99-FIM.                    EXIT.
003560*----------------------------------------------------------------*
003570      
003580*----------------------------------------------------------------*
003590 2400-GRAVAR-TOTAIS              SECTION.
003600*----------------------------------------------------------------*
003610     MOVE ZERO                    TO W022-TOTAL-CLICKS
003620                                     W022-TOTAL-SPEND
003630                                     W022-TOTAL-SALES
003640     SET  W022-IDX                TO 1
003650     PERFORM 2410-SOMAR-TOTAIS THRU 2410-99-FIM
003660         VARYING W022-IDX FROM 1 BY 1
003670         UNTIL W022-IDX GREATER W022-QTDE-POSIC
003680      
003690     IF  W022-TOTAL-SALES GREATER ZERO
003700         COMPUTE W022-TOTAL-ACOS ROUNDED =
003710                 (W022-TOTAL-SPEND / W022-TOTAL-SALES) * 100
003720     ELSE
003730         MOVE ZERO                TO W022-TOTAL-ACOS
003740     END-IF
003750      
003760     IF  W022-TOTAL-CLICKS GREATER ZERO
003770         COMPUTE W022-TOTAL-RPC ROUNDED =
003780                 W022-TOTAL-SALES / W022-TOTAL-CLICKS
003790     ELSE
003800         MOVE ZERO                TO W022-TOTAL-RPC
003810     END-IF
003820      
003830     COMPUTE W022-TARGET-CPC ROUNDED =
003840             W022-TOTAL-RPC * LK-ACOS-ALVO-FRACAO
003850      
003860     INITIALIZE PL-REGISTRO-POSICIONAMENTO
003870     MOVE W022-CAMPANHA-ATUAL     TO PL-CAMPAIGN-ID
003880     MOVE "GESAMT"                TO PL-PLACEMENT
003890     MOVE W022-TOTAL-CLICKS       TO PL-CLICKS
003900     MOVE W022-TOTAL-SPEND        TO PL-SPEND
003910     MOVE W022-TOTAL-SALES        TO PL-SALES
003920     MOVE W022-TOTAL-ACOS         TO PL-TOTAL-ACOS
003930     MOVE W022-TOTAL-RPC          TO PL-TOTAL-RPC
003940     MOVE W022-TARGET-CPC         TO PL-TARGET-CPC
003950     MOVE "Y"                     TO PL-TOTAL-FLAG
003960      
003970     PERFORM 7930-GRAVAR-POSICIONAMENTO
003980     ADD  1                       TO W-QTDE-GRAVADOS.
003990      
004000*----------------------------------------------------------------*
004010 2400-99-FIM.                    EXIT.
004020*----------------------------------------------------------------*
004030      
004040*----------------------------------------------------------------*
004050 2410-SOMAR-TOTAIS               SECTION.
004060*----------------------------------------------------------------*
004070     ADD  W022-POSIC-CLICKS (W022-IDX) TO W022-TOTAL-CLICKS
004080     ADD  W022-POSIC-SPEND (W022-IDX)  TO W022-TOTAL-SPEND
004090     ADD  W022-POSIC-SALES (W022-IDX)  TO W022-TOTAL-SALES.
004100      
004110*----------------------------------------------------------------*
004120 2410-99-FIM.                    EXIT.
004130*----------------------------------------------------------------*
004140      
004150* Rotinas de arquivo - campanha
004160     COPY PPCCPR.
004170      
004180*----------------------------------------------------------------*
004190*    ROTINAS DE ARQUIVO - POSICIONAMENTO (SAIDA EXCLUSIVA DESTE   *
004200*    PROGRAMA - NAO HA COPY COMPARTILHADO).                      *
004210*----------------------------------------------------------------*
004220 7910-ABRIR-SAIDA-POSICIONAMENTO SECTION.
004230*----------------------------------------------------------------*
004240     OPEN OUTPUT ARQ-POSICIONAMENTO.
004250      
004260*----------------------------------------------------------------*
004270 7910-99-FIM.                    EXIT.
004280*----------------------------------------------------------------*
004290      
004300*----------------------------------------------------------------*
004310 7930-GRAVAR-POSICIONAMENTO      SECTION.
004320*----------------------------------------------------------------*
004330     WRITE PL-REGISTRO-POSICIONAMENTO.
004340      
004350*----------------------------------------------------------------*
004360 7930-99-FIM.                    EXIT.
004370*----------------------------------------------------------------*
004380      
004390*----------------------------------------------------------------*
004400 7990-FECHAR-POSICIONAMENTO      SECTION.
004410*----------------------------------------------------------------*
004420     CLOSE ARQ-POSICIONAMENTO.
004430      
004440*----------------------------------------------------------------*
004450 7990-99-FIM.                    EXIT.
004460*----------------------------------------------------------------*
